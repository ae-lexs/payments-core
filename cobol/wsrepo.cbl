000100*----------------------------------------------------------
000200* wsrepo.cbl
000300* Working storage private to payment-capture-repository - the
000400* scratch fields PL-LOOK-FOR-CAPTURE-RECORD.CBL uses to turn
000500* the run's next capture sequence number into a 32-character
000600* capture id.  We do not have a random-number source the
000700* auditors will accept for an id that has to be reproducible
000800* from the run log, so the id is just the sequence number
000900* padded out with leading zeros - every character it contains
001000* is a decimal digit, which satisfies the hex-digit rule on
001100* the capture id same as the client-supplied payment ids do.
001200*----------------------------------------------------------
001300* 1999-02-08 RTV  request #CAP-010  original cut.
001400*----------------------------------------------------------
001500 77  WV-CAPTURE-SEQ-DISPLAY          PIC 9(08).
001600 01  WV-CAPTURE-ID-BUILD             PIC X(32).
001700 01  WV-CAPTURE-ID-BUILD-VIEW REDEFINES WV-CAPTURE-ID-BUILD.
001800     05  WV-CAP-ID-ZERO-PAD          PIC X(24).
001900     05  WV-CAP-ID-SEQ-DIGITS        PIC X(08).
