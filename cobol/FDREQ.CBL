000100*----------------------------------------------------------
000200* FDREQ.CBL
000300* FD entry for the incoming capture-request file.
000400*----------------------------------------------------------
000500* 1998-11-04 RTV  request #CAP-004  original cut.
000600*----------------------------------------------------------
000700 FD  REQUESTS-IN-FILE
000800     LABEL RECORDS ARE STANDARD.
000900     COPY "REQREC.CBL".
