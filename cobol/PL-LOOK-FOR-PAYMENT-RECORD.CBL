000100*----------------------------------------------------------
000200* PL-LOOK-FOR-PAYMENT-RECORD.CBL
000300* Procedure library COPY'd by payment-capture-repository into
000400* its PROCEDURE DIVISION.  Binary search of WT-PAYMENT-TABLE
000500* (wstables.cbl) by PCR-PAYMENT-ID - the table is loaded once
000600* by capture-settlement-batch and is ASCENDING on WT-PAY-ID, so
000700* SEARCH ALL is the right tool rather than a coded loop.
000800*----------------------------------------------------------
000900* 1998-11-12 RTV  request #CAP-008  original cut, FINDPAYMT
001000*                 action only.
001100* 1999-02-08 RTV  request #CAP-010  added SAVEPAYMT so a
001200*                 capture posting could update the in-memory
001300*                 row without the caller touching WT-PAY-IDX
001400*                 itself.
001500*----------------------------------------------------------
001600 3000-FIND-PAYMENT-RECORD.
001700 
001800     MOVE "N" TO PCR-FOUND-SW.
001900     SEARCH ALL WT-PAYMENT-ENTRY
002000        AT END
002100           MOVE "N" TO PCR-FOUND-SW
002200        WHEN WT-PAY-ID (WT-PAY-IDX) EQUAL PCR-PAYMENT-ID
002300           MOVE "Y" TO PCR-FOUND-SW.
002400 
002500     IF PCR-FOUND-SW EQUAL "Y"
002600        PERFORM 3001-MOVE-TABLE-ROW-TO-RECORD.
002700 
002800 3000-EXIT-FIND-PAYMENT-RECORD.
002900      EXIT.
003000 
003100 3001-MOVE-TABLE-ROW-TO-RECORD.
003200 
003300     MOVE WT-PAY-ID          (WT-PAY-IDX) TO PYM-PAYMENT-ID.
003400     MOVE WT-PAY-STATE       (WT-PAY-IDX) TO PYM-PAYMENT-STATE.
003500     MOVE WT-PAY-AUTH-AT     (WT-PAY-IDX) TO PYM-AUTHORIZED-AT.
003600     MOVE WT-PAY-EXPIRES-AT  (WT-PAY-IDX) TO
003700          PYM-CAPTURE-EXPIRES-AT.
003800     MOVE WT-PAY-CAPTURED-AT (WT-PAY-IDX) TO PYM-CAPTURED-AT.
003900     MOVE WT-PAY-CAPTURED-AMT (WT-PAY-IDX) TO
004000          PYM-CAPTURED-AMT-CENTS.
004100*----------------------------------------------------------
004200* 3010 re-runs the same SEARCH ALL to relocate the row, then
004300* writes the (by now updated) linkage record back over it.
004400* The index WT-PAY-IDX from 3000 cannot be trusted to still
004500* point at the right row once control has passed back through
004600* a CALL boundary, so we search again rather than remember it.
004700*----------------------------------------------------------
004800 3010-SAVE-PAYMENT-RECORD.
004900 
005000     MOVE "N" TO PCR-FOUND-SW.
005100     SEARCH ALL WT-PAYMENT-ENTRY
005200        AT END
005300           MOVE "N" TO PCR-FOUND-SW
005400        WHEN WT-PAY-ID (WT-PAY-IDX) EQUAL PYM-PAYMENT-ID
005500           MOVE "Y" TO PCR-FOUND-SW.
005600 
005700     IF PCR-FOUND-SW EQUAL "Y"
005800        PERFORM 3011-MOVE-RECORD-TO-TABLE-ROW.
005900 
006000 3010-EXIT-SAVE-PAYMENT-RECORD.
006100      EXIT.
006200 
006300 3011-MOVE-RECORD-TO-TABLE-ROW.
006400 
006500     MOVE PYM-PAYMENT-STATE      TO WT-PAY-STATE (WT-PAY-IDX).
006600     MOVE PYM-AUTHORIZED-AT      TO WT-PAY-AUTH-AT (WT-PAY-IDX).
006700     MOVE PYM-CAPTURE-EXPIRES-AT TO
006800          WT-PAY-EXPIRES-AT (WT-PAY-IDX).
006900     MOVE PYM-CAPTURED-AT        TO
007000          WT-PAY-CAPTURED-AT (WT-PAY-IDX).
007100     MOVE PYM-CAPTURED-AMT-CENTS TO
007200          WT-PAY-CAPTURED-AMT (WT-PAY-IDX).
