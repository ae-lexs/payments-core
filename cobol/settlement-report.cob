000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    settlement-report.
000300 AUTHOR.        R T VOSS.
000400 INSTALLATION.  DATA PROCESSING DEPT - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/09/1998.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------
000900* SETTLEMENT-REPORT prints the one report this suite produces.
001000* capture-settlement-batch closes RESULTS-OUT after writing it
001100* and CALLs in here with just the run timestamp and the control
001200* totals; this program reopens RESULTS-OUT-FILE for INPUT on
001300* its own and walks it start to finish to echo a detail line
001400* per request, then prints the totals block the batch handed
001500* it.  It never sees a request or a payment record directly -
001600* only what already made it to RESULTS-OUT.
001700*----------------------------------------------------------
001800* CHANGE LOG
001900* ----------
002000* 11/09/98  RTV  #CAP-005   Original cut - totals block only,     CAP005  
002100*                           no detail-line echo.
002200* 04/22/99  RTV  #CAP-016   Added the RESULTS-OUT detail-line     CAP016  
002300*                           echo (5010/8020) for settlement
002400*                           disputes - the desk kept having to
002500*                           ask the operator to dump RESULTS-OUT
002600*                           by hand.
002700* 09/14/99  RTV  #CAP-024   Y2K READINESS REVIEW - run date/time  CAP024  
002800*                           on the heading comes from the full
002900*                           14-digit timestamp via PLDATE; no
003000*                           2-digit year anywhere.  No change
003100*                           required.
003200* 11/06/03  MBO  #CAP-119   Now reopens RESULTS-OUT itself        CAP119  
003300*                           instead of taking an in-memory list
003400*                           of echoed lines from the batch - see
003500*                           capture-settlement-batch history.
003600*----------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS SR-SW-UPSI-ON
004200            OFF STATUS IS SR-SW-UPSI-OFF.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600 
004700     COPY "SLRESULT.CBL".
004800     COPY "SLRPT.CBL".
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 
005300     COPY "FDRESULT.CBL".
005400     COPY "FDRPT.CBL".
005500 
005600 WORKING-STORAGE SECTION.
005700 
005800     01  SR-SW-UPSI-ON                 PIC X(01).
005900     01  SR-SW-UPSI-OFF                PIC X(01).
006000 
006100     COPY "wssetlrpt.cbl".
006200     COPY "wsdate.cbl".
006300 
006400     01  W-SR-END-OF-FILE              PIC X(01) VALUE "N".
006500         88  SR-END-OF-FILE                VALUE "Y".
006600 
006700 LINKAGE SECTION.
006800 
006900     01  SR-RUN-TIMESTAMP              PIC 9(14).
007000*----------------------------------------------------------
007100* Must track wstotals.cbl field-for-field - same storage, just
007200* named for this program's own use.  WORKING-STORAGE cannot
007300* carry VALUE clauses here, which is why this is not a straight
007400* COPY "wstotals.cbl" - the batch driver owns the VALUEs.
007500*----------------------------------------------------------
007600     01  WT-CONTROL-TOTALS.
007700         05  WT-REQUESTS-READ          PIC S9(08) COMP.
007800         05  WT-CAPTURES-POSTED        PIC S9(08) COMP.
007900         05  WT-IDEMPOTENT-REPLAYS     PIC S9(08) COMP.
008000         05  WT-REJECT-COUNTS.
008100             10  WT-REJ-NOTFOUND       PIC S9(08) COMP.
008200             10  WT-REJ-ALREADYCAP     PIC S9(08) COMP.
008300             10  WT-REJ-EXPIRED        PIC S9(08) COMP.
008400             10  WT-REJ-KEYREUSE       PIC S9(08) COMP.
008500             10  WT-REJ-BADKEY         PIC S9(08) COMP.
008600             10  WT-REJ-BADAMOUNT      PIC S9(08) COMP.
008700             10  WT-REJ-BADID          PIC S9(08) COMP.
008800             10  WT-REJ-BADSTATE       PIC S9(08) COMP.
008900         05  WT-TOTAL-CAPTURED-AMT-CENTS PIC S9(13).
009000         05  FILLER                    PIC X(20).
009100 
009200 PROCEDURE DIVISION USING SR-RUN-TIMESTAMP
009300                           WT-CONTROL-TOTALS.
009400 
009500 0000-SR-MAIN-LINE.
009600 
009700     OPEN INPUT  RESULTS-OUT-FILE.
009800     OPEN OUTPUT REPORT-FILE.
009900 
010000     PERFORM 8000-BUILD-REPORT-HEADER-FIELDS.
010100 
010200     PERFORM 5000-PRINT-REPORT-HEADINGS THRU
010300             5000-EXIT-PRINT-REPORT-HEADINGS.
010400 
010500     PERFORM 8010-READ-RESULTS-NEXT.
010600     PERFORM 8020-ECHO-ONE-RESULT UNTIL SR-END-OF-FILE.
010700 
010800     PERFORM 5020-PRINT-CONTROL-TOTALS THRU
010900             5020-EXIT-PRINT-CONTROL-TOTALS.
011000 
011100     CLOSE RESULTS-OUT-FILE.
011200     CLOSE REPORT-FILE.
011300 
011400     GOBACK.
011500*----------------------------------------------------------
011600 8000-BUILD-REPORT-HEADER-FIELDS.
011700 
011800     MOVE SR-RUN-TIMESTAMP TO GDTV-TIMESTAMP-IN.
011900 
012000     PERFORM 9000-FORMAT-GDTV-TIMESTAMP THRU
012100             9000-EXIT-FORMAT-GDTV-TIMESTAMP.
012200 
012300     MOVE GDTV-DATE-SLASH-OUT TO RPT-RUN-DATE.
012400     MOVE GDTV-TIME-COLON-OUT TO RPT-RUN-TIME.
012500     MOVE ZERO TO RPT-PAGE-NUMBER.
012600*----------------------------------------------------------
012700 8010-READ-RESULTS-NEXT.
012800 
012900     READ RESULTS-OUT-FILE NEXT RECORD
013000        AT END MOVE "Y" TO W-SR-END-OF-FILE.
013100*----------------------------------------------------------
013200 8020-ECHO-ONE-RESULT.
013300 
013400     PERFORM 5010-PRINT-RESULT-DETAIL THRU
013500             5010-EXIT-PRINT-RESULT-DETAIL.
013600 
013700     PERFORM 8010-READ-RESULTS-NEXT.
013800*----------------------------------------------------------
013900 COPY "PLSETLRPT.CBL".
014000 COPY "PLDATE.CBL".
