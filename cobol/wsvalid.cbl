000100*----------------------------------------------------------
000200* wsvalid.cbl
000300* Working storage private to capture-field-validations - the
000400* scratch switches and subscripts PLVALID.CBL uses to walk a
000500* character at a time through an id or a key.  None of this
000600* is seen outside the program; the caller only sees
000700* CFV-RESULT-CODE.
000800*----------------------------------------------------------
000900* 1998-11-07 RTV  request #CAP-006  original cut.
001000* 1999-03-02 RTV  request #CAP-014  added the key-trim fields
001100*                 for the idempotency-key check.
001200*----------------------------------------------------------
001300 77  WV-SUBSCRIPT                    PIC S9(04) COMP.
001400 77  WV-ONE-CHAR                     PIC X(01).
001500 
001600 01  WV-ID-IS-VALID-SW                PIC X(01).
001700     88  WV-ID-IS-VALID                   VALUE "Y".
001800 
001900 77  WV-FIRST-NONSPACE                PIC S9(04) COMP.
002000 77  WV-LAST-NONSPACE                 PIC S9(04) COMP.
002100 77  WV-TRIM-LEN                      PIC S9(04) COMP.
002200 01  WV-TRIMMED-KEY                   PIC X(64).
002300*    alternate halves - kept for the old key-dump DISPLAY the
002400*    help desk used to ask for before we trusted the BADKEY
002500*    message on its own.
002600 01  WV-TRIMMED-KEY-HALVES REDEFINES WV-TRIMMED-KEY.
002700     05  WV-KEY-FIRST-32              PIC X(32).
002800     05  WV-KEY-LAST-32               PIC X(32).
002900 
003000 01  WV-KEY-IS-VALID-SW               PIC X(01).
003100     88  WV-KEY-IS-VALID                  VALUE "Y".
