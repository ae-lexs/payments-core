000100*----------------------------------------------------------
000200* wsstate.cbl
000300* Working storage for PLSTATE.CBL - scratch fields used only
000400* by the AUTHORIZE action to roll a capture-window length
000500* (in seconds) forward from the authorization timestamp into
000600* a new CCYYMMDDHHMMSS expiry.  Nothing here survives past one
000700* CALL to payment-state-machine.
000800*----------------------------------------------------------
000900* 1999-06-14 RTV  request #CAP-019  original cut - added when
001000*                 the pilot shop asked for AUTHORIZE to compute
001100*                 its own expiry instead of receiving one on
001200*                 the input record.
001300*----------------------------------------------------------
001400 01  WV-WORK-TIMESTAMP               PIC 9(14).
001500 01  WV-WORK-TS-PARTS REDEFINES WV-WORK-TIMESTAMP.
001600     05  WV-WORK-CCYY                PIC 9(04).
001700     05  WV-WORK-MM                  PIC 9(02).
001800     05  WV-WORK-DD                  PIC 9(02).
001900     05  WV-WORK-HH                  PIC 9(02).
002000     05  WV-WORK-MN                  PIC 9(02).
002100     05  WV-WORK-SS                  PIC 9(02).
002200 
002300 77  WV-SECS-IN-DAY                  PIC S9(08) COMP.
002400 77  WV-DAYS-TO-ADD                  PIC S9(08) COMP.
002500 77  WV-DAY-INDEX                    PIC S9(04) COMP.
002600 77  WV-MONTH-LEN                    PIC S9(04) COMP.
002700 77  WV-DUMMY-QUOTIENT                PIC S9(08) COMP.
002800 77  WV-REM-4                        PIC S9(04) COMP.
002900 77  WV-REM-100                      PIC S9(04) COMP.
003000 77  WV-REM-400                      PIC S9(04) COMP.
003100 77  WV-LEAP-SW                      PIC X(01).
003200     88  WV-IS-LEAP-YEAR                  VALUE "Y".
003300 
003400*----------------------------------------------------------
003500* Standard 31/28/30-day month table, built the old way - one
003600* FILLER per month with its own VALUE, then a REDEFINES to get
003700* an OCCURS table out of it.  February's 28 is corrected to 29
003800* in 2013-DETERMINE-LEAP-YEAR when the work year is a leap year.
003900*----------------------------------------------------------
004000 01  WV-MONTH-DAY-LITERALS.
004100     05  FILLER                      PIC 9(02) VALUE 31.
004200     05  FILLER                      PIC 9(02) VALUE 28.
004300     05  FILLER                      PIC 9(02) VALUE 31.
004400     05  FILLER                      PIC 9(02) VALUE 30.
004500     05  FILLER                      PIC 9(02) VALUE 31.
004600     05  FILLER                      PIC 9(02) VALUE 30.
004700     05  FILLER                      PIC 9(02) VALUE 31.
004800     05  FILLER                      PIC 9(02) VALUE 31.
004900     05  FILLER                      PIC 9(02) VALUE 30.
005000     05  FILLER                      PIC 9(02) VALUE 31.
005100     05  FILLER                      PIC 9(02) VALUE 30.
005200     05  FILLER                      PIC 9(02) VALUE 31.
005300 01  WV-MONTH-DAY-TABLE REDEFINES WV-MONTH-DAY-LITERALS.
005400     05  WV-MONTH-DAYS               PIC 9(02) OCCURS 12 TIMES.
