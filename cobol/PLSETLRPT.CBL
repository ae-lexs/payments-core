000100*----------------------------------------------------------
000200* PLSETLRPT.CBL
000300* Procedure library COPY'd by settlement-report into its
000400* PROCEDURE DIVISION.  Heading/pagination style is carried
000500* over from the old deductibles-report - a TITLE line, a
000600* PAGE-FULL switch, and FINALIZE-PAGE/PRINT-HEADINGS driving
000700* the page break.  There is only one totals block per run
000800* (no control breaks - the settlement run does not group by
000900* anything), so PRINT-CONTROL-TOTALS is a straight sequence of
001000* WRITEs, not a break routine.
001100*----------------------------------------------------------
001200* 1998-11-09 RTV  request #CAP-005  original cut - totals
001300*                 block only.
001400* 1999-04-22 RTV  request #CAP-016  added the RESULTS-OUT
001500*                 detail-line echo (5010/5011) for settlement
001600*                 disputes.
001700*----------------------------------------------------------
001800 5000-PRINT-REPORT-HEADINGS.
001900 
002000     ADD 1 TO RPT-PAGE-NUMBER.
002100     MOVE ZERO TO W-PRINTED-LINES.
002200 
002300     MOVE RPT-TITLE-LINE TO RPT-PRINT-AREA.
002400     WRITE REPORT-PRINT-LINE BEFORE ADVANCING PAGE.
002500 
002600     MOVE RPT-RUNTIME-LINE TO RPT-PRINT-AREA.
002700     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 2.
002800 
002900     MOVE RPT-HEADING-1 TO RPT-PRINT-AREA.
003000     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
003100 
003200     MOVE RPT-HEADING-2 TO RPT-PRINT-AREA.
003300     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
003400 
003500     ADD 4 TO W-PRINTED-LINES.
003600 
003700 5000-EXIT-PRINT-REPORT-HEADINGS.
003800      EXIT.
003900*----------------------------------------------------------
004000 5010-PRINT-RESULT-DETAIL.
004100 
004200     IF RPT-PAGE-FULL
004300        PERFORM 5000-PRINT-REPORT-HEADINGS.
004400 
004500     MOVE RES-PAYMENT-ID TO D-RES-PAYMENT-ID.
004600     MOVE RES-STATUS TO D-RES-STATUS.
004700     COMPUTE WV-RPT-DOLLARS = RES-AMOUNT-CENTS / 100.
004800     MOVE WV-RPT-DOLLARS TO D-RES-AMOUNT.
004900 
005000     MOVE RPT-DETAIL-1 TO RPT-PRINT-AREA.
005100     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
005200     ADD 1 TO W-PRINTED-LINES.
005300 
005400 5010-EXIT-PRINT-RESULT-DETAIL.
005500      EXIT.
005600*----------------------------------------------------------
005700 5020-PRINT-CONTROL-TOTALS.
005800 
005900     IF RPT-PAGE-FULL
006000        PERFORM 5000-PRINT-REPORT-HEADINGS.
006100 
006200     MOVE SPACES TO RPT-PRINT-AREA.
006300     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 2.
006400 
006500     MOVE "REQUESTS READ" TO D-TOTAL-LABEL.
006600     MOVE WT-REQUESTS-READ TO D-TOTAL-VALUE.
006700     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
006800     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
006900 
007000     MOVE "CAPTURES POSTED" TO D-TOTAL-LABEL.
007100     MOVE WT-CAPTURES-POSTED TO D-TOTAL-VALUE.
007200     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
007300     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
007400 
007500     MOVE "IDEMPOTENT REPLAYS" TO D-TOTAL-LABEL.
007600     MOVE WT-IDEMPOTENT-REPLAYS TO D-TOTAL-VALUE.
007700     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
007800     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 2.
007900 
008000     MOVE "REJECTS BY REASON" TO RPT-PRINT-AREA.
008100     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
008200 
008300     MOVE "  NOTFOUND" TO D-TOTAL-LABEL.
008400     MOVE WT-REJ-NOTFOUND TO D-TOTAL-VALUE.
008500     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
008600     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
008700 
008800     MOVE "  ALREADYCAP" TO D-TOTAL-LABEL.
008900     MOVE WT-REJ-ALREADYCAP TO D-TOTAL-VALUE.
009000     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
009100     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
009200 
009300     MOVE "  EXPIRED" TO D-TOTAL-LABEL.
009400     MOVE WT-REJ-EXPIRED TO D-TOTAL-VALUE.
009500     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
009600     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
009700 
009800     MOVE "  KEYREUSE" TO D-TOTAL-LABEL.
009900     MOVE WT-REJ-KEYREUSE TO D-TOTAL-VALUE.
010000     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
010100     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
010200 
010300     MOVE "  BADKEY" TO D-TOTAL-LABEL.
010400     MOVE WT-REJ-BADKEY TO D-TOTAL-VALUE.
010500     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
010600     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
010700 
010800     MOVE "  BADAMOUNT" TO D-TOTAL-LABEL.
010900     MOVE WT-REJ-BADAMOUNT TO D-TOTAL-VALUE.
011000     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
011100     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
011200 
011300     MOVE "  BADID" TO D-TOTAL-LABEL.
011400     MOVE WT-REJ-BADID TO D-TOTAL-VALUE.
011500     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
011600     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
011700 
011800     MOVE "  BADSTATE" TO D-TOTAL-LABEL.
011900     MOVE WT-REJ-BADSTATE TO D-TOTAL-VALUE.
012000     MOVE RPT-TOTAL-LINE TO RPT-PRINT-AREA.
012100     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 2.
012200 
012300     COMPUTE WV-RPT-DOLLARS = WT-TOTAL-CAPTURED-AMT-CENTS / 100.
012400     MOVE WV-RPT-DOLLARS TO D-GRAND-AMOUNT.
012500     MOVE RPT-GRAND-AMOUNT-LINE TO RPT-PRINT-AREA.
012600     WRITE REPORT-PRINT-LINE BEFORE ADVANCING 1.
012700 
012800     ADD 15 TO W-PRINTED-LINES.
012900 
013000 5020-EXIT-PRINT-CONTROL-TOTALS.
013100      EXIT.
