000100*----------------------------------------------------------
000200* RESREC.CBL
000300* Per-request result record layout - written to RESULTS-OUT
000400* and echoed onto the settlement report detail lines.
000500*----------------------------------------------------------
000600* 1998-11-05 RTV  request #CAP-004  original cut of layout.
000700*----------------------------------------------------------
000800 01  RESULT-RECORD.
000900     05  RES-PAYMENT-ID              PIC X(32).
001000     05  RES-STATUS                  PIC X(12).
001100         88  RES-STATUS-CAPTURED         VALUE "CAPTURED    ".
001200         88  RES-STATUS-REPLAY           VALUE "REPLAY      ".
001300         88  RES-STATUS-NOTFOUND         VALUE "NOTFOUND    ".
001400         88  RES-STATUS-ALREADYCAP       VALUE "ALREADYCAP  ".
001500         88  RES-STATUS-EXPIRED          VALUE "EXPIRED     ".
001600         88  RES-STATUS-KEYREUSE         VALUE "KEYREUSE    ".
001700         88  RES-STATUS-BADKEY           VALUE "BADKEY      ".
001800         88  RES-STATUS-BADAMOUNT        VALUE "BADAMOUNT   ".
001900         88  RES-STATUS-BADID            VALUE "BADID       ".
002000         88  RES-STATUS-BADSTATE         VALUE "BADSTATE    ".
002100         88  RES-STATUS-IS-A-REJECT      VALUES "NOTFOUND    "
002200                                                 "ALREADYCAP  "
002300                                                 "EXPIRED     "
002400                                                 "KEYREUSE    "
002500                                                 "BADKEY      "
002600                                                 "BADAMOUNT   "
002700                                                 "BADID       "
002800                                                 "BADSTATE    ".
002900     05  RES-AMOUNT-CENTS            PIC S9(11).
003000     05  FILLER                      PIC X(25).
