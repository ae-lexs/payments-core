000100*----------------------------------------------------------
000200* FDRESULT.CBL
000300* FD entry for the per-request results file.
000400*----------------------------------------------------------
000500* 1998-11-05 RTV  request #CAP-004  original cut.
000600*----------------------------------------------------------
000700 FD  RESULTS-OUT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900     COPY "RESREC.CBL".
