000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    capture-payment-engine.
000300 AUTHOR.        R T VOSS.
000400 INSTALLATION.  DATA PROCESSING DEPT - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/13/1998.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------
000900* CAPTURE-PAYMENT-ENGINE makes the one decision this whole
001000* suite exists for: given a capture request, is the capture
001100* good, and if so, post it.  capture-settlement-batch CALLs
001200* this once per request off REQUESTS-IN and gets back a
001300* RESULT-RECORD and, when the status is CAPTURED, a populated
001400* CAPTURE-RECORD to write to CAPTURES-OUT.
001500*
001600* Check order matters and must not be reshuffled without
001700* sign-off from the settlement desk: BADID, BADKEY, BADAMOUNT,
001800* then the idempotency lookup (REPLAY/KEYREUSE), then
001900* NOTFOUND, ALREADYCAP, and finally EXPIRED/BADSTATE.  A
002000* replayed idempotency key has to win even if the payment has
002100* since moved to a state that would otherwise reject it - see
002200* 6020.
002300*----------------------------------------------------------
002400* CHANGE LOG
002500* ----------
002600* 11/13/98  RTV  #CAP-008   Original cut.                         CAP008  
002700* 01/12/99  RTV  #CAP-011   Split the old single REJECTED         CAP011  
002800*                           status into the eight specific
002900*                           reject codes the settlement desk
003000*                           asked for, to match wstotals.cbl.
003100* 09/14/99  RTV  #CAP-024   Y2K READINESS REVIEW - REQ-TIMESTAMP  CAP024  
003200*                           and all comparisons are on the full
003300*                           14-digit CCYYMMDDHHMMSS value; no
003400*                           2-digit years anywhere.  No change
003500*                           required.
003600* 11/06/03  MBO  #CAP-119   6060 now DISPLAYs the offending       CAP119  
003700*                           payment id before STOP RUN, so the
003800*                           operator does not have to go dig
003900*                           through the captures file to find
004000*                           out which request blew up the run.
004100*----------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WE-SW-UPSI-ON
004700            OFF STATUS IS WE-SW-UPSI-OFF.
004800 
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 
005200     01  WE-SW-UPSI-ON                 PIC X(01).
005300     01  WE-SW-UPSI-OFF                PIC X(01).
005400 
005500     COPY "PAYMREC.CBL".
005600 
005700     01  WE-VALIDATION-TYPE            PIC X(10) VALUE SPACES.
005800     01  WE-DUMMY-CAPTURE-ID           PIC X(32) VALUE SPACES.
005900     01  WE-RESULT-CODE                PIC X(12) VALUE SPACES.
006000 
006100     01  WE-ACTION-CODE                PIC X(10) VALUE SPACES.
006200     01  WE-FOUND-SW                   PIC X(01) VALUE "N".
006300     01  WE-FATAL-SW                   PIC X(01) VALUE "N".
006400 
006500     01  WE-PSM-ACTION-CODE            PIC X(10) VALUE SPACES.
006600     01  WE-PSM-NOW                    PIC 9(14) VALUE ZERO.
006700     01  WE-PSM-WINDOW-SECONDS         PIC S9(08) COMP VALUE ZERO.
006800     01  WE-PSM-AMOUNT-CENTS           PIC S9(11) VALUE ZERO.
006900     01  WE-PSM-RESULT-CODE            PIC X(12) VALUE SPACES.
007000     01  WE-CAN-CAPTURE-ANSWER         PIC X(01) VALUE "N".
007100 
007200 LINKAGE SECTION.
007300 
007400     COPY "REQREC.CBL".
007500     COPY "wstables.cbl".
007600     COPY "RESREC.CBL".
007700     COPY "CAPTREC.CBL".
007800 
007900 PROCEDURE DIVISION USING CAPTURE-REQUEST-RECORD
008000                           WT-PAYMENT-TABLE
008100                           WT-PAYMENT-COUNT
008200                           WT-PAYMENT-MAX
008300                           WT-CAPTURE-TABLE
008400                           WT-CAPTURE-COUNT
008500                           WT-CAPTURE-MAX
008600                           WT-NEXT-CAPTURE-SEQ
008700                           RESULT-RECORD
008800                           CAPTURE-RECORD.
008900 
009000 0000-WE-MAIN-LINE.
009100 
009200     PERFORM 6000-PROCESS-CAPTURE-REQUEST THRU
009300             6000-EXIT-PROCESS-CAPTURE-REQUEST.
009400 
009500     GOBACK.
009600*----------------------------------------------------------
009700 6000-PROCESS-CAPTURE-REQUEST.
009800 
009900     MOVE SPACES TO RES-STATUS.
010000     MOVE REQ-PAYMENT-ID TO RES-PAYMENT-ID.
010100     MOVE REQ-AMOUNT-CENTS TO RES-AMOUNT-CENTS.
010200 
010300     PERFORM 6010-VALIDATE-REQUEST-FIELDS.
010400 
010500     IF RES-STATUS EQUAL SPACES
010600        PERFORM 6020-CHECK-IDEMPOTENCY.
010700 
010800     IF RES-STATUS EQUAL SPACES
010900        PERFORM 6030-LOOKUP-PAYMENT.
011000 
011100     IF RES-STATUS EQUAL SPACES
011200        PERFORM 6040-APPLY-STATE-AND-WINDOW-RULES.
011300 
011400     IF RES-STATUS EQUAL SPACES
011500        PERFORM 6050-POST-CAPTURE.
011600 
011700 6000-EXIT-PROCESS-CAPTURE-REQUEST.
011800      EXIT.
011900*----------------------------------------------------------
012000 6010-VALIDATE-REQUEST-FIELDS.
012100 
012200     CALL "capture-field-validations" USING
012300          WE-VALIDATION-TYPE
012400          REQ-PAYMENT-ID
012500          REQ-IDEMPOTENCY-KEY
012600          REQ-AMOUNT-CENTS
012700          WE-DUMMY-CAPTURE-ID
012800          WE-RESULT-CODE.
012900 
013000     IF WE-RESULT-CODE NOT EQUAL SPACES
013100        MOVE WE-RESULT-CODE TO RES-STATUS.
013200*----------------------------------------------------------
013300 6020-CHECK-IDEMPOTENCY.
013400 
013500     MOVE "FINDCAPTR " TO WE-ACTION-CODE.
013600     CALL "payment-capture-repository" USING
013700          WT-PAYMENT-TABLE WT-PAYMENT-COUNT WT-PAYMENT-MAX
013800          WT-CAPTURE-TABLE WT-CAPTURE-COUNT WT-CAPTURE-MAX
013900          WT-NEXT-CAPTURE-SEQ
014000          PAYMENT-MASTER-RECORD
014100          CAPTURE-RECORD
014200          WE-ACTION-CODE
014300          REQ-PAYMENT-ID
014400          REQ-PAYMENT-ID
014500          REQ-IDEMPOTENCY-KEY
014600          WE-FOUND-SW
014700          WE-FATAL-SW.
014800 
014900     IF WE-FOUND-SW EQUAL "Y" AND
015000                 CAP-AMOUNT-CENTS EQUAL REQ-AMOUNT-CENTS
015100        MOVE "REPLAY      " TO RES-STATUS.
015200 
015300     IF WE-FOUND-SW EQUAL "Y" AND
015400                 CAP-AMOUNT-CENTS NOT EQUAL REQ-AMOUNT-CENTS
015500        MOVE "KEYREUSE    " TO RES-STATUS.
015600*----------------------------------------------------------
015700 6030-LOOKUP-PAYMENT.
015800 
015900     MOVE "FINDPAYMT " TO WE-ACTION-CODE.
016000     CALL "payment-capture-repository" USING
016100          WT-PAYMENT-TABLE WT-PAYMENT-COUNT WT-PAYMENT-MAX
016200          WT-CAPTURE-TABLE WT-CAPTURE-COUNT WT-CAPTURE-MAX
016300          WT-NEXT-CAPTURE-SEQ
016400          PAYMENT-MASTER-RECORD
016500          CAPTURE-RECORD
016600          WE-ACTION-CODE
016700          REQ-PAYMENT-ID
016800          REQ-PAYMENT-ID
016900          REQ-IDEMPOTENCY-KEY
017000          WE-FOUND-SW
017100          WE-FATAL-SW.
017200 
017300     IF WE-FOUND-SW NOT EQUAL "Y"
017400        MOVE "NOTFOUND    " TO RES-STATUS.
017500*----------------------------------------------------------
017600 6040-APPLY-STATE-AND-WINDOW-RULES.
017700 
017800     IF PYM-STATE-CAPTURED
017900        MOVE "ALREADYCAP  " TO RES-STATUS.
018000 
018100     IF RES-STATUS EQUAL SPACES AND NOT PYM-STATE-AUTHORIZED
018200        MOVE "BADSTATE    " TO RES-STATUS.
018300 
018400     IF RES-STATUS EQUAL SPACES
018500        MOVE "CANCAPTUR " TO WE-PSM-ACTION-CODE
018600        MOVE REQ-TIMESTAMP TO WE-PSM-NOW
018700        CALL "payment-state-machine" USING
018800             PAYMENT-MASTER-RECORD
018900             WE-PSM-ACTION-CODE
019000             WE-PSM-NOW
019100             WE-PSM-WINDOW-SECONDS
019200             WE-PSM-AMOUNT-CENTS
019300             WE-PSM-RESULT-CODE
019400             WE-CAN-CAPTURE-ANSWER.
019500 
019600     IF RES-STATUS EQUAL SPACES AND
019700                 WE-CAN-CAPTURE-ANSWER NOT EQUAL "Y"
019800        MOVE "EXPIRED     " TO RES-STATUS.
019900*----------------------------------------------------------
020000 6050-POST-CAPTURE.
020100 
020200     MOVE "CAPTURE   " TO WE-PSM-ACTION-CODE.
020300     MOVE REQ-TIMESTAMP TO WE-PSM-NOW.
020400     MOVE REQ-AMOUNT-CENTS TO WE-PSM-AMOUNT-CENTS.
020500     CALL "payment-state-machine" USING
020600          PAYMENT-MASTER-RECORD
020700          WE-PSM-ACTION-CODE
020800          WE-PSM-NOW
020900          WE-PSM-WINDOW-SECONDS
021000          WE-PSM-AMOUNT-CENTS
021100          WE-PSM-RESULT-CODE
021200          WE-CAN-CAPTURE-ANSWER.
021300 
021400     MOVE REQ-PAYMENT-ID TO CAP-PAYMENT-ID.
021500     MOVE REQ-IDEMPOTENCY-KEY TO CAP-IDEMPOTENCY-KEY.
021600     MOVE REQ-AMOUNT-CENTS TO CAP-AMOUNT-CENTS.
021700     MOVE REQ-TIMESTAMP TO CAP-CREATED-AT.
021800 
021900     MOVE "SAVECAPTR " TO WE-ACTION-CODE.
022000     CALL "payment-capture-repository" USING
022100          WT-PAYMENT-TABLE WT-PAYMENT-COUNT WT-PAYMENT-MAX
022200          WT-CAPTURE-TABLE WT-CAPTURE-COUNT WT-CAPTURE-MAX
022300          WT-NEXT-CAPTURE-SEQ
022400          PAYMENT-MASTER-RECORD
022500          CAPTURE-RECORD
022600          WE-ACTION-CODE
022700          REQ-PAYMENT-ID
022800          REQ-PAYMENT-ID
022900          REQ-IDEMPOTENCY-KEY
023000          WE-FOUND-SW
023100          WE-FATAL-SW.
023200 
023300     IF WE-FATAL-SW EQUAL "Y"
023400        PERFORM 6060-ABORT-ON-DUPLICATE-CAPTURE.
023500 
023600     IF WE-FATAL-SW NOT EQUAL "Y"
023700        MOVE "SAVEPAYMT " TO WE-ACTION-CODE
023800        CALL "payment-capture-repository" USING
023900             WT-PAYMENT-TABLE WT-PAYMENT-COUNT WT-PAYMENT-MAX
024000             WT-CAPTURE-TABLE WT-CAPTURE-COUNT WT-CAPTURE-MAX
024100             WT-NEXT-CAPTURE-SEQ
024200             PAYMENT-MASTER-RECORD
024300             CAPTURE-RECORD
024400             WE-ACTION-CODE
024500             REQ-PAYMENT-ID
024600             REQ-PAYMENT-ID
024700             REQ-IDEMPOTENCY-KEY
024800             WE-FOUND-SW
024900             WE-FATAL-SW
025000        MOVE "CAPTURED    " TO RES-STATUS.
025100*----------------------------------------------------------
025200* A duplicate capture insert can only happen if 6020 was
025300* skipped or the table was corrupted between 6020 and here -
025400* the idempotency rule guarantees it never should.  This is
025500* the belt-and-braces stop, not the normal path.
025600*----------------------------------------------------------
025700 6060-ABORT-ON-DUPLICATE-CAPTURE.
025800 
025900     DISPLAY "CAPTURE-PAYMENT-ENGINE - FATAL - DUPLICATE ".
026000     DISPLAY "CAPTURE INSERT FOR PAYMENT ID " REQ-PAYMENT-ID.
026100     STOP RUN.
