000100*----------------------------------------------------------
000200* FDCAPT.CBL
000300* FD entry for the captures-out file.
000400*----------------------------------------------------------
000500* 1998-11-05 RTV  request #CAP-004  original cut.
000600*----------------------------------------------------------
000700 FD  CAPTURES-OUT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900     COPY "CAPTREC.CBL".
