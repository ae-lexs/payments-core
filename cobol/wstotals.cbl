000100*----------------------------------------------------------
000200* wstotals.cbl
000300* Control totals for one settlement run - owned by
000400* capture-settlement-batch, handed to settlement-report at
000500* the end of the run for printing.
000600*----------------------------------------------------------
000700* 1998-11-06 RTV  request #CAP-005  original cut.
000800* 1999-01-12 RTV  request #CAP-011  split WT-REJECT-COUNTS out
000900*                 into one counter per reason so the report
001000*                 could print "REJECTS BY REASON" per code
001100*                 instead of a single lump total.
001200*----------------------------------------------------------
001300 01  WT-CONTROL-TOTALS.
001400     05  WT-REQUESTS-READ            PIC S9(08) COMP VALUE ZERO.
001500     05  WT-CAPTURES-POSTED          PIC S9(08) COMP VALUE ZERO.
001600     05  WT-IDEMPOTENT-REPLAYS       PIC S9(08) COMP VALUE ZERO.
001700     05  WT-REJECT-COUNTS.
001800         10  WT-REJ-NOTFOUND         PIC S9(08) COMP VALUE ZERO.
001900         10  WT-REJ-ALREADYCAP       PIC S9(08) COMP VALUE ZERO.
002000         10  WT-REJ-EXPIRED          PIC S9(08) COMP VALUE ZERO.
002100         10  WT-REJ-KEYREUSE         PIC S9(08) COMP VALUE ZERO.
002200         10  WT-REJ-BADKEY           PIC S9(08) COMP VALUE ZERO.
002300         10  WT-REJ-BADAMOUNT        PIC S9(08) COMP VALUE ZERO.
002400         10  WT-REJ-BADID            PIC S9(08) COMP VALUE ZERO.
002500         10  WT-REJ-BADSTATE         PIC S9(08) COMP VALUE ZERO.
002600     05  WT-TOTAL-CAPTURED-AMT-CENTS PIC S9(13) VALUE ZERO.
002700     05  FILLER                      PIC X(20).
