000100*----------------------------------------------------------
000200* wsdate.cbl
000300* WORKING-STORAGE to be used by PLDATE.CBL
000400*----------------------------------------------------------
000500* Variables that will be received from the calling paragraph:
000600*
000700*    GDTV-TIMESTAMP-IN   ---  14-digit CCYYMMDDHHMMSS value to
000800*                             be formatted for a report line.
000900*
001000* Variable that will be returned to the calling paragraph:
001100*
001200*    GDTV-DATE-SLASH-OUT ---  MM/DD/CCYY, or spaces if the
001300*                             timestamp in was zero.
001400*    GDTV-TIME-COLON-OUT ---  HH:MM:SS, or spaces if the
001500*                             timestamp in was zero.
001600*----------------------------------------------------------
001700* 1998-09-30 RTV  original cut - this used to ACCEPT a date
001800*                 typed at a terminal (GDTV-DATE-HEADING,
001900*                 GDTV-FIRST-YEAR-VALID/GDTV-LAST-YEAR-VALID,
002000*                 GDTV-ACCEPT-EMPTY-DATE); there is no terminal
002100*                 in a batch run, so those fields are gone and
002200*                 the routine now only reformats a timestamp
002300*                 that is already on the record being printed.
002400* 2001-02-19 LJF  request #CAP-061  added GDTV-TIME-COLON-OUT
002500*                 since the settlement report heading needs
002600*                 the run time, not just the run date.
002700*----------------------------------------------------------
002800 01  GDTV-TIMESTAMP-IN                PIC 9(14).
002900 01  GDTV-TIMESTAMP-PARTS REDEFINES GDTV-TIMESTAMP-IN.
003000     05  GDTV-TS-CCYY                 PIC 9(04).
003100     05  GDTV-TS-MM                   PIC 9(02).
003200     05  GDTV-TS-DD                   PIC 9(02).
003300     05  GDTV-TS-HH                   PIC 9(02).
003400     05  GDTV-TS-MN                   PIC 9(02).
003500     05  GDTV-TS-SS                   PIC 9(02).
003600 
003700 01  GDTV-DATE-SLASH-OUT.
003800     05  GDTV-OUT-MM                  PIC 9(02).
003900     05  FILLER                       PIC X(01) VALUE "/".
004000     05  GDTV-OUT-DD                  PIC 9(02).
004100     05  FILLER                       PIC X(01) VALUE "/".
004200     05  GDTV-OUT-CCYY                PIC 9(04).
004300 
004400 01  GDTV-TIME-COLON-OUT.
004500     05  GDTV-OUT-HH                  PIC 9(02).
004600     05  FILLER                       PIC X(01) VALUE ":".
004700     05  GDTV-OUT-MN                  PIC 9(02).
004800     05  FILLER                       PIC X(01) VALUE ":".
004900     05  GDTV-OUT-SS                  PIC 9(02).
005000 
005100 77  GDTV-DUMMY                       PIC X.
