000100*----------------------------------------------------------
000200* FDRPT.CBL
000300* FD entry for the printed settlement report - 132-column
000400* stock, matching the rest of the batch suite's report chain.
000500*----------------------------------------------------------
000600* 1998-11-05 RTV  request #CAP-004  original cut.
000700*----------------------------------------------------------
000800 FD  REPORT-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  REPORT-PRINT-LINE.
001100     05  RPT-PRINT-AREA              PIC X(120).
001200     05  FILLER                      PIC X(012).
