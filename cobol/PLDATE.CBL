000100*----------------------------------------------------------
000200* PLDATE.CBL
000300* Procedure library COPY'd into PROCEDURE DIVISION by any
000400* program that needs to turn a 14-digit UTC timestamp into a
000500* printable date and time for a report heading or detail line.
000600* Working storage is in wsdate.cbl.
000700*----------------------------------------------------------
000800* 1998-09-30 RTV  original cut (was date-entry validation for
000900*                 a terminal prompt; see wsdate.cbl history).
001000* 2001-02-19 LJF  request #CAP-061  rewritten as a pure
001100*                 timestamp formatter for the settlement
001200*                 report - no more terminal ACCEPT/DISPLAY.
001300*----------------------------------------------------------
001400 9000-FORMAT-GDTV-TIMESTAMP.
001500 
001600     IF GDTV-TIMESTAMP-IN EQUAL ZEROS
001700        MOVE SPACES TO GDTV-DATE-SLASH-OUT
001800        MOVE SPACES TO GDTV-TIME-COLON-OUT
001900     ELSE
002000        MOVE GDTV-TS-MM   TO GDTV-OUT-MM
002100        MOVE GDTV-TS-DD   TO GDTV-OUT-DD
002200        MOVE GDTV-TS-CCYY TO GDTV-OUT-CCYY
002300        MOVE GDTV-TS-HH   TO GDTV-OUT-HH
002400        MOVE GDTV-TS-MN   TO GDTV-OUT-MN
002500        MOVE GDTV-TS-SS   TO GDTV-OUT-SS.
002600 
002700 9000-EXIT-FORMAT-GDTV-TIMESTAMP.
002800      EXIT.
