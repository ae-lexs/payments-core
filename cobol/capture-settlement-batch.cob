000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    capture-settlement-batch.
000300 AUTHOR.        R T VOSS.
000400 INSTALLATION.  DATA PROCESSING DEPT - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/04/1998.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------
000900* CAPTURE-SETTLEMENT-BATCH is the job step that actually runs
001000* under the scheduler.  It owns every file and both in-memory
001100* tables for the life of the run; capture-field-validations,
001200* payment-state-machine, payment-capture-repository and
001300* capture-payment-engine are all CALLed subprograms that see
001400* only what is handed to them through LINKAGE.  This program
001500* never inspects a request's fields or a payment's state
001600* itself - that is deliberately left to the modules built for
001700* it, so the decision logic lives in exactly one place.
001800*
001900* Run sequence: load the payment master into WT-PAYMENT-TABLE,
002000* run every capture request through capture-payment-engine in
002100* arrival order, rewrite the payment master from the table's
002200* final state, then hand the totals to settlement-report.
002300*----------------------------------------------------------
002400* CHANGE LOG
002500* ----------
002600* 11/04/98  RTV  #CAP-004   Original cut - skeleton job step,     CAP004  
002700*                           files open/close only, no engine
002800*                           yet (engine was still being coded).
002900* 11/16/98  RTV  #CAP-009   Wired in capture-payment-engine;      CAP009  
003000*                           added the control-total accumulate
003100*                           step after each request.
003200* 02/08/99  RTV  #CAP-010   Batch now rewrites PAYMENTS-OUT from  CAP010  
003300*                           the table instead of copying
003400*                           PAYMENTS-IN straight through and
003500*                           patching records in place.
003600* 09/14/99  RTV  #CAP-024   Y2K READINESS REVIEW - the run        CAP024  
003700*                           timestamp taken for the report
003800*                           heading is the first request's full
003900*                           14-digit REQ-TIMESTAMP, not a
004000*                           2-digit-year system date.  No
004100*                           change required.
004200* 07/03/00  MBO  #CAP-031   Confirmed clean on Y2K changeover;    CAP031  
004300*                           closing out the review ticket.
004400* 07/21/03  MBO  #CAP-118   Raised WT-PAYMENT-MAX/WT-CAPTURE-MAX  CAP118  
004500*                           to 20,000 for year-end volume - see
004600*                           wstables.cbl history.
004700* 11/06/03  MBO  #CAP-119   Settlement report is now printed      CAP119  
004800*                           from a freshly reopened RESULTS-OUT
004900*                           rather than an in-memory echo list,
005000*                           after a run with too many requests
005100*                           to hold the detail lines in storage
005200*                           at once.
005300*----------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS W-SW-UPSI-ON
005900            OFF STATUS IS W-SW-UPSI-OFF.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300 
006400     COPY "SLPAYM.CBL".
006500     COPY "SLREQ.CBL".
006600     COPY "SLCAPT.CBL".
006700     COPY "SLRESULT.CBL".
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100 
007200     COPY "FDPAYM.CBL".
007300     COPY "FDREQ.CBL".
007400     COPY "FDCAPT.CBL".
007500     COPY "FDRESULT.CBL".
007600 
007700 WORKING-STORAGE SECTION.
007800 
007900     01  W-SW-UPSI-ON                  PIC X(01).
008000     01  W-SW-UPSI-OFF                 PIC X(01).
008100 
008200     COPY "wstables.cbl".
008300     COPY "wstotals.cbl".
008400 
008500     01  W-PAYM-END-OF-FILE            PIC X(01) VALUE "N".
008600         88  PAYM-END-OF-FILE              VALUE "Y".
008700 
008800     01  W-REQ-END-OF-FILE             PIC X(01) VALUE "N".
008900         88  REQ-END-OF-FILE               VALUE "Y".
009000 
009100     01  W-RUN-TIMESTAMP               PIC 9(14) VALUE ZERO.
009200 
009300 PROCEDURE DIVISION.
009400 
009500 0000-CSB-MAIN-LINE.
009600 
009700     PERFORM 7000-INITIALIZE-RUN THRU
009800             7000-EXIT-INITIALIZE-RUN.
009900 
010000     PERFORM 7010-LOAD-PAYMENT-MASTER THRU
010100             7010-EXIT-LOAD-PAYMENT-MASTER.
010200 
010300     PERFORM 7020-PROCESS-ALL-REQUESTS THRU
010400             7020-EXIT-PROCESS-ALL-REQUESTS.
010500 
010600     PERFORM 7030-WRITE-PAYMENT-MASTER-OUT THRU
010700             7030-EXIT-WRITE-PAYMENT-MASTER-OUT.
010800 
010900     PERFORM 7040-PRINT-SETTLEMENT-REPORT THRU
011000             7040-EXIT-PRINT-SETTLEMENT-REPORT.
011100 
011200     DISPLAY "CAPTURE-SETTLEMENT-BATCH - RUN COMPLETE".
011300 
011400     STOP RUN.
011500*----------------------------------------------------------
011600 7000-INITIALIZE-RUN.
011700 
011800     OPEN INPUT  PAYMENTS-IN-FILE.
011900     OPEN INPUT  REQUESTS-IN-FILE.
012000     OPEN OUTPUT PAYMENTS-OUT-FILE.
012100     OPEN OUTPUT CAPTURES-OUT-FILE.
012200     OPEN OUTPUT RESULTS-OUT-FILE.
012300 
012400     MOVE "N" TO W-PAYM-END-OF-FILE.
012500     MOVE "N" TO W-REQ-END-OF-FILE.
012600 
012700 7000-EXIT-INITIALIZE-RUN.
012800      EXIT.
012900*----------------------------------------------------------
013000 7010-LOAD-PAYMENT-MASTER.
013100 
013200     PERFORM 7011-READ-PAYMENTS-IN-NEXT.
013300     PERFORM 7012-STORE-PAYMENT-ROW UNTIL PAYM-END-OF-FILE.
013400 
013500     CLOSE PAYMENTS-IN-FILE.
013600 
013700 7010-EXIT-LOAD-PAYMENT-MASTER.
013800      EXIT.
013900*----------------------------------------------------------
014000 7011-READ-PAYMENTS-IN-NEXT.
014100 
014200     READ PAYMENTS-IN-FILE NEXT RECORD
014300        AT END MOVE "Y" TO W-PAYM-END-OF-FILE.
014400*----------------------------------------------------------
014500 7012-STORE-PAYMENT-ROW.
014600 
014700     ADD 1 TO WT-PAYMENT-COUNT.
014800     SET WT-PAY-IDX TO WT-PAYMENT-COUNT.
014900 
015000     MOVE PYI-PAYMENT-ID          TO WT-PAY-ID (WT-PAY-IDX).
015100     MOVE PYI-PAYMENT-STATE       TO WT-PAY-STATE (WT-PAY-IDX).
015200     MOVE PYI-AUTHORIZED-AT       TO WT-PAY-AUTH-AT (WT-PAY-IDX).
015300     MOVE PYI-CAPTURE-EXPIRES-AT  TO
015400                                 WT-PAY-EXPIRES-AT (WT-PAY-IDX).
015500     MOVE PYI-CAPTURED-AT         TO
015600                                 WT-PAY-CAPTURED-AT (WT-PAY-IDX).
015700     MOVE PYI-CAPTURED-AMT-CENTS  TO
015800                                 WT-PAY-CAPTURED-AMT (WT-PAY-IDX).
015900 
016000     PERFORM 7011-READ-PAYMENTS-IN-NEXT.
016100*----------------------------------------------------------
016200 7020-PROCESS-ALL-REQUESTS.
016300 
016400     PERFORM 7021-READ-REQUESTS-IN-NEXT.
016500     PERFORM 7022-PROCESS-ONE-REQUEST UNTIL REQ-END-OF-FILE.
016600 
016700     CLOSE REQUESTS-IN-FILE.
016800 
016900 7020-EXIT-PROCESS-ALL-REQUESTS.
017000      EXIT.
017100*----------------------------------------------------------
017200 7021-READ-REQUESTS-IN-NEXT.
017300 
017400     READ REQUESTS-IN-FILE NEXT RECORD
017500        AT END MOVE "Y" TO W-REQ-END-OF-FILE.
017600*----------------------------------------------------------
017700 7022-PROCESS-ONE-REQUEST.
017800 
017900     ADD 1 TO WT-REQUESTS-READ.
018000 
018100     IF W-RUN-TIMESTAMP EQUAL ZERO
018200        MOVE REQ-TIMESTAMP TO W-RUN-TIMESTAMP.
018300 
018400     MOVE SPACES TO RESULT-RECORD.
018500     MOVE SPACES TO CAPTURE-RECORD.
018600 
018700     CALL "capture-payment-engine" USING
018800          CAPTURE-REQUEST-RECORD
018900          WT-PAYMENT-TABLE WT-PAYMENT-COUNT WT-PAYMENT-MAX
019000          WT-CAPTURE-TABLE WT-CAPTURE-COUNT WT-CAPTURE-MAX
019100          WT-NEXT-CAPTURE-SEQ
019200          RESULT-RECORD
019300          CAPTURE-RECORD.
019400 
019500     PERFORM 7023-ACCUMULATE-RESULT-TOTALS.
019600 
019700     WRITE RESULT-RECORD.
019800 
019900     IF RES-STATUS-CAPTURED
020000        WRITE CAPTURE-RECORD.
020100 
020200     PERFORM 7021-READ-REQUESTS-IN-NEXT.
020300*----------------------------------------------------------
020400 7023-ACCUMULATE-RESULT-TOTALS.
020500 
020600     IF RES-STATUS-CAPTURED
020700        ADD 1 TO WT-CAPTURES-POSTED
020800        ADD RES-AMOUNT-CENTS TO WT-TOTAL-CAPTURED-AMT-CENTS.
020900 
021000     IF RES-STATUS-REPLAY
021100        ADD 1 TO WT-IDEMPOTENT-REPLAYS.
021200 
021300     IF RES-STATUS-NOTFOUND
021400        ADD 1 TO WT-REJ-NOTFOUND.
021500 
021600     IF RES-STATUS-ALREADYCAP
021700        ADD 1 TO WT-REJ-ALREADYCAP.
021800 
021900     IF RES-STATUS-EXPIRED
022000        ADD 1 TO WT-REJ-EXPIRED.
022100 
022200     IF RES-STATUS-KEYREUSE
022300        ADD 1 TO WT-REJ-KEYREUSE.
022400 
022500     IF RES-STATUS-BADKEY
022600        ADD 1 TO WT-REJ-BADKEY.
022700 
022800     IF RES-STATUS-BADAMOUNT
022900        ADD 1 TO WT-REJ-BADAMOUNT.
023000 
023100     IF RES-STATUS-BADID
023200        ADD 1 TO WT-REJ-BADID.
023300 
023400     IF RES-STATUS-BADSTATE
023500        ADD 1 TO WT-REJ-BADSTATE.
023600*----------------------------------------------------------
023700 7030-WRITE-PAYMENT-MASTER-OUT.
023800 
023900     PERFORM 7031-WRITE-ONE-PAYMENT-ROW
024000         VARYING WT-PAY-IDX FROM 1 BY 1
024100         UNTIL WT-PAY-IDX GREATER THAN WT-PAYMENT-COUNT.
024200 
024300     CLOSE PAYMENTS-OUT-FILE.
024400     CLOSE CAPTURES-OUT-FILE.
024500     CLOSE RESULTS-OUT-FILE.
024600 
024700 7030-EXIT-WRITE-PAYMENT-MASTER-OUT.
024800      EXIT.
024900*----------------------------------------------------------
025000 7031-WRITE-ONE-PAYMENT-ROW.
025100 
025200     MOVE SPACES TO PAYMENTS-OUT-RECORD.
025300 
025400     MOVE WT-PAY-ID (WT-PAY-IDX)      TO PYO-PAYMENT-ID.
025500     MOVE WT-PAY-STATE (WT-PAY-IDX)   TO PYO-PAYMENT-STATE.
025600     MOVE WT-PAY-AUTH-AT (WT-PAY-IDX) TO PYO-AUTHORIZED-AT.
025700     MOVE WT-PAY-EXPIRES-AT (WT-PAY-IDX) TO
025800                                      PYO-CAPTURE-EXPIRES-AT.
025900     MOVE WT-PAY-CAPTURED-AT (WT-PAY-IDX) TO PYO-CAPTURED-AT.
026000     MOVE WT-PAY-CAPTURED-AMT (WT-PAY-IDX) TO
026100                                      PYO-CAPTURED-AMT-CENTS.
026200 
026300     WRITE PAYMENTS-OUT-RECORD.
026400*----------------------------------------------------------
026500 7040-PRINT-SETTLEMENT-REPORT.
026600 
026700     CALL "settlement-report" USING
026800          W-RUN-TIMESTAMP
026900          WT-CONTROL-TOTALS.
027000 
027100 7040-EXIT-PRINT-SETTLEMENT-REPORT.
027200      EXIT.
