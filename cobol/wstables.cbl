000100*----------------------------------------------------------
000200* wstables.cbl
000300* Working storage for the two in-memory tables the batch lives
000400* on: the payment master (loaded once, searched by binary
000500* search on WT-PAY-ID) and the captures seen so far this run
000600* (searched linearly on the payment-id/idempotency-key pair).
000700* COPY this into WORKING-STORAGE of capture-settlement-batch
000800* (the table owner) and into LINKAGE SECTION of every program
000900* it CALLs so both sides describe the same memory the same way.
001000*----------------------------------------------------------
001100* 1998-11-06 RTV  request #CAP-005  original cut - tables
001200*                 sized for the pilot run (2,000 payments).
001300* 2003-07-21 MBO  request #CAP-118  raised WT-PAYMENT-MAX and
001400*                 WT-CAPTURE-MAX to 20,000 for year-end volume.
001500*----------------------------------------------------------
001600 01  WT-PAYMENT-TABLE.
001700     05  WT-PAYMENT-ENTRY OCCURS 1 TO 20000 TIMES
001800             DEPENDING ON WT-PAYMENT-COUNT
001900             ASCENDING KEY IS WT-PAY-ID
002000             INDEXED BY WT-PAY-IDX.
002100         10  WT-PAY-ID               PIC X(32).
002200         10  WT-PAY-STATE            PIC X(10).
002300         10  WT-PAY-AUTH-AT          PIC 9(14).
002400         10  WT-PAY-EXPIRES-AT       PIC 9(14).
002500         10  WT-PAY-CAPTURED-AT      PIC 9(14).
002600         10  WT-PAY-CAPTURED-AMT     PIC S9(11).
002700         10  FILLER                  PIC X(05).
002800 
002900 77  WT-PAYMENT-COUNT                PIC S9(08) COMP VALUE ZERO.
003000 77  WT-PAYMENT-MAX                  PIC S9(08) COMP VALUE +20000.
003100 
003200 01  WT-CAPTURE-TABLE.
003300     05  WT-CAPTURE-ENTRY OCCURS 1 TO 20000 TIMES
003400             DEPENDING ON WT-CAPTURE-COUNT
003500             INDEXED BY WT-CAP-IDX.
003600         10  WT-CAP-CAPTURE-ID       PIC X(32).
003700         10  WT-CAP-PAYMENT-ID       PIC X(32).
003800         10  WT-CAP-IDEMP-KEY        PIC X(64).
003900         10  WT-CAP-AMOUNT-CENTS     PIC S9(11).
004000         10  WT-CAP-CREATED-AT       PIC 9(14).
004100         10  FILLER                  PIC X(05).
004200 
004300 77  WT-CAPTURE-COUNT                PIC S9(08) COMP VALUE ZERO.
004400 77  WT-CAPTURE-MAX                  PIC S9(08) COMP VALUE +20000.
004500 77  WT-NEXT-CAPTURE-SEQ             PIC S9(08) COMP VALUE ZERO.
