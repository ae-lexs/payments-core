000100*----------------------------------------------------------
000200* SLRPT.CBL
000300* SELECT clause for the printed settlement report.
000400*----------------------------------------------------------
000500* 1998-11-05 RTV  request #CAP-004  original cut.
000600*----------------------------------------------------------
000700     SELECT REPORT-FILE
000800            ASSIGN TO "REPORT"
000900            ORGANIZATION IS LINE SEQUENTIAL.
