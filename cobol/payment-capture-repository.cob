000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    payment-capture-repository.
000300 AUTHOR.        R T VOSS.
000400 INSTALLATION.  DATA PROCESSING DEPT - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/12/1998.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------
000900* PAYMENT-CAPTURE-REPOSITORY is the only program that touches
001000* WT-PAYMENT-TABLE or WT-CAPTURE-TABLE directly.  Everything
001100* above it - the engine, the batch driver - asks for a row by
001200* key and gets a record back; it never walks WT-PAY-IDX or
001300* WT-CAP-IDX itself.  That is deliberate: if the table layout
001400* or the search method ever changes, this is the only program
001500* that has to know.
001600*----------------------------------------------------------
001700* CHANGE LOG
001800* ----------
001900* 11/12/98  RTV  #CAP-008   Original cut - FINDPAYMT only.        CAP008  
002000* 02/08/99  RTV  #CAP-010   Added SAVEPAYMT, FINDCAPTR and        CAP010  
002100*                           SAVECAPTR; SAVECAPTR now generates
002200*                           the capture id from WT-NEXT-
002300*                           CAPTURE-SEQ instead of the caller
002400*                           supplying one.
002500* 09/14/99  RTV  #CAP-024   Y2K READINESS REVIEW - no date math   CAP024  
002600*                           in this program, all comparisons are
002700*                           on the 14-digit timestamps as given.
002800*                           No change required.
002900* 07/21/03  MBO  #CAP-118   Raised table limits to 20,000 rows -  CAP118  
003000*                           see wstables.cbl history.  No change
003100*                           to this program's own logic.
003200*----------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS PCR-SW-UPSI-ON
003800            OFF STATUS IS PCR-SW-UPSI-OFF.
003900 
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 
004300     01  PCR-SW-UPSI-ON                PIC X(01).
004400     01  PCR-SW-UPSI-OFF               PIC X(01).
004500 
004600     COPY "wsrepo.cbl".
004700 
004800 LINKAGE SECTION.
004900 
005000     COPY "wstables.cbl".
005100     COPY "PAYMREC.CBL".
005200     COPY "CAPTREC.CBL".
005300 
005400     01  PCR-ACTION-CODE               PIC X(10).
005500     01  PCR-PAYMENT-ID                PIC X(32).
005600     01  PCR-CAP-PAYMENT-ID            PIC X(32).
005700     01  PCR-CAP-IDEMP-KEY             PIC X(64).
005800     01  PCR-FOUND-SW                  PIC X(01).
005900     01  PCR-FATAL-SW                  PIC X(01).
006000 
006100 PROCEDURE DIVISION USING WT-PAYMENT-TABLE
006200                           WT-PAYMENT-COUNT
006300                           WT-PAYMENT-MAX
006400                           WT-CAPTURE-TABLE
006500                           WT-CAPTURE-COUNT
006600                           WT-CAPTURE-MAX
006700                           WT-NEXT-CAPTURE-SEQ
006800                           PAYMENT-MASTER-RECORD
006900                           CAPTURE-RECORD
007000                           PCR-ACTION-CODE
007100                           PCR-PAYMENT-ID
007200                           PCR-CAP-PAYMENT-ID
007300                           PCR-CAP-IDEMP-KEY
007400                           PCR-FOUND-SW
007500                           PCR-FATAL-SW.
007600 
007700 0000-PCR-MAIN-LINE.
007800 
007900     MOVE "N" TO PCR-FOUND-SW.
008000     MOVE "N" TO PCR-FATAL-SW.
008100 
008200     IF PCR-ACTION-CODE EQUAL "FINDPAYMT "
008300        PERFORM 3000-FIND-PAYMENT-RECORD THRU
008400                3000-EXIT-FIND-PAYMENT-RECORD.
008500 
008600     IF PCR-ACTION-CODE EQUAL "SAVEPAYMT "
008700        PERFORM 3010-SAVE-PAYMENT-RECORD THRU
008800                3010-EXIT-SAVE-PAYMENT-RECORD.
008900 
009000     IF PCR-ACTION-CODE EQUAL "FINDCAPTR "
009100        PERFORM 4000-FIND-CAPTURE-RECORD THRU
009200                4000-EXIT-FIND-CAPTURE-RECORD.
009300 
009400     IF PCR-ACTION-CODE EQUAL "SAVECAPTR "
009500        PERFORM 4010-SAVE-CAPTURE-RECORD THRU
009600                4010-EXIT-SAVE-CAPTURE-RECORD.
009700 
009800     GOBACK.
009900*----------------------------------------------------------
010000 COPY "PL-LOOK-FOR-PAYMENT-RECORD.CBL".
010100 COPY "PL-LOOK-FOR-CAPTURE-RECORD.CBL".
