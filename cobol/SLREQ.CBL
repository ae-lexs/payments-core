000100*----------------------------------------------------------
000200* SLREQ.CBL
000300* SELECT clause for the incoming capture-request file, read
000400* in arrival order.
000500*----------------------------------------------------------
000600* 1998-11-04 RTV  request #CAP-004  original cut.
000700*----------------------------------------------------------
000800     SELECT REQUESTS-IN-FILE
000900            ASSIGN TO "REQUESTS-IN"
001000            ORGANIZATION IS LINE SEQUENTIAL.
