000100*----------------------------------------------------------
000200* PL-LOOK-FOR-CAPTURE-RECORD.CBL
000300* Procedure library COPY'd by payment-capture-repository into
000400* its PROCEDURE DIVISION.  WT-CAPTURE-TABLE (wstables.cbl) is
000500* not kept in any particular order - captures accumulate as
000600* the run posts them - so the lookup is a straight linear
000700* SEARCH on the (payment id, idempotency key) pair, not a
000800* SEARCH ALL.
000900*----------------------------------------------------------
001000* 1999-01-05 RTV  request #CAP-009  original cut, FINDCAPTR
001100*                 action only (the idempotency check).
001200* 1999-02-08 RTV  request #CAP-010  added SAVECAPTR, which
001300*                 generates the new capture's id from
001400*                 WT-NEXT-CAPTURE-SEQ and appends the row -
001500*                 this is also where the "duplicate capture"
001600*                 invariant from the idempotency rule is
001700*                 enforced a second time, as a belt-and-braces
001800*                 check, in case a caller skips the FINDCAPTR
001900*                 step the rule requires before SAVECAPTR.
002000*----------------------------------------------------------
002100 4000-FIND-CAPTURE-RECORD.
002200 
002300     MOVE "N" TO PCR-FOUND-SW.
002400     SET WT-CAP-IDX TO 1.
002500     SEARCH WT-CAPTURE-ENTRY
002600        AT END
002700           MOVE "N" TO PCR-FOUND-SW
002800        WHEN WT-CAP-PAYMENT-ID (WT-CAP-IDX)
002900                  EQUAL PCR-CAP-PAYMENT-ID
003000             AND WT-CAP-IDEMP-KEY (WT-CAP-IDX)
003100                  EQUAL PCR-CAP-IDEMP-KEY
003200           MOVE "Y" TO PCR-FOUND-SW.
003300 
003400     IF PCR-FOUND-SW EQUAL "Y"
003500        PERFORM 4001-MOVE-TABLE-ROW-TO-RECORD.
003600 
003700 4000-EXIT-FIND-CAPTURE-RECORD.
003800      EXIT.
003900 
004000 4001-MOVE-TABLE-ROW-TO-RECORD.
004100 
004200     MOVE WT-CAP-CAPTURE-ID (WT-CAP-IDX) TO CAP-CAPTURE-ID.
004300     MOVE WT-CAP-PAYMENT-ID (WT-CAP-IDX) TO CAP-PAYMENT-ID.
004400     MOVE WT-CAP-IDEMP-KEY  (WT-CAP-IDX) TO CAP-IDEMPOTENCY-KEY.
004500     MOVE WT-CAP-AMOUNT-CENTS (WT-CAP-IDX) TO CAP-AMOUNT-CENTS.
004600     MOVE WT-CAP-CREATED-AT (WT-CAP-IDX) TO CAP-CREATED-AT.
004700*----------------------------------------------------------
004800 4010-SAVE-CAPTURE-RECORD.
004900 
005000     MOVE "N" TO PCR-FATAL-SW.
005100     SET WT-CAP-IDX TO 1.
005200     SEARCH WT-CAPTURE-ENTRY
005300        AT END
005400           NEXT SENTENCE
005500        WHEN WT-CAP-PAYMENT-ID (WT-CAP-IDX)
005600                  EQUAL CAP-PAYMENT-ID
005700             AND WT-CAP-IDEMP-KEY (WT-CAP-IDX)
005800                  EQUAL CAP-IDEMPOTENCY-KEY
005900           MOVE "Y" TO PCR-FATAL-SW.
006000 
006100     IF PCR-FATAL-SW NOT EQUAL "Y"
006200        PERFORM 4020-GENERATE-NEXT-CAPTURE-ID
006300        PERFORM 4011-APPEND-CAPTURE-ROW.
006400 
006500 4010-EXIT-SAVE-CAPTURE-RECORD.
006600      EXIT.
006700 
006800 4011-APPEND-CAPTURE-ROW.
006900 
007000     ADD 1 TO WT-CAPTURE-COUNT.
007100     SET WT-CAP-IDX TO WT-CAPTURE-COUNT.
007200     MOVE CAP-CAPTURE-ID      TO WT-CAP-CAPTURE-ID (WT-CAP-IDX).
007300     MOVE CAP-PAYMENT-ID      TO WT-CAP-PAYMENT-ID (WT-CAP-IDX).
007400     MOVE CAP-IDEMPOTENCY-KEY TO WT-CAP-IDEMP-KEY (WT-CAP-IDX).
007500     MOVE CAP-AMOUNT-CENTS    TO
007600          WT-CAP-AMOUNT-CENTS (WT-CAP-IDX).
007700     MOVE CAP-CREATED-AT      TO WT-CAP-CREATED-AT (WT-CAP-IDX).
007800 
007900 4020-GENERATE-NEXT-CAPTURE-ID.
008000 
008100     ADD 1 TO WT-NEXT-CAPTURE-SEQ.
008200     MOVE WT-NEXT-CAPTURE-SEQ TO WV-CAPTURE-SEQ-DISPLAY.
008300     STRING "000000000000000000000000" DELIMITED BY SIZE
008400            WV-CAPTURE-SEQ-DISPLAY   DELIMITED BY SIZE
008500            INTO WV-CAPTURE-ID-BUILD.
008600     MOVE WV-CAPTURE-ID-BUILD TO CAP-CAPTURE-ID.
