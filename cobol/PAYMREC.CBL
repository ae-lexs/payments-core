000100*----------------------------------------------------------
000200* PAYMREC.CBL
000300* Payment master record layout - shared by FDPAYM.CBL (file
000400* section) and by the LINKAGE SECTION of every called program
000500* that receives a payment record from capture-settlement-batch.
000600*----------------------------------------------------------
000700* 1998-11-04 RTV  request #CAP-004  original cut of layout.
000800* 2001-02-19 LJF  request #CAP-061  added PYM-ALT-DATE-VIEW
000900*                 redefinition for the settlement report's
001000*                 date-part breakout (was being done inline
001100*                 in three different programs).
001200*----------------------------------------------------------
001300 01  PAYMENT-MASTER-RECORD.
001400     05  PYM-PAYMENT-ID              PIC X(32).
001500     05  PYM-PAYMENT-STATE           PIC X(10).
001600         88  PYM-STATE-PENDING           VALUE "PENDING   ".
001700         88  PYM-STATE-AUTHORIZED        VALUE "AUTHORIZED".
001800         88  PYM-STATE-CAPTURED          VALUE "CAPTURED  ".
001900         88  PYM-STATE-FAILED            VALUE "FAILED    ".
002000         88  PYM-STATE-VALID             VALUES "PENDING   "
002100                                                 "AUTHORIZED"
002200                                                 "CAPTURED  "
002300                                                 "FAILED    ".
002400     05  PYM-AUTHORIZED-AT           PIC 9(14).
002500     05  PYM-CAPTURE-EXPIRES-AT      PIC 9(14).
002600     05  PYM-CAPTURED-AT             PIC 9(14).
002700     05  PYM-CAPTURED-AMT-CENTS      PIC S9(11).
002800     05  FILLER                      PIC X(17).
002900*----------------------------------------------------------
003000* Alternate view used by the settlement report and by PLDATE
003100* to break the three 14-digit UTC timestamps into printable
003200* year/month/day/hour/minute/second parts without re-reading
003300* the master record through a separate MOVE for each field.
003400*----------------------------------------------------------
003500 01  PYM-ALT-DATE-VIEW REDEFINES PAYMENT-MASTER-RECORD.
003600     05  FILLER                      PIC X(42).
003700     05  PYM-AUTH-AT-PARTS.
003800         10  PYM-AUTH-AT-CCYY        PIC 9(04).
003900         10  PYM-AUTH-AT-MM           PIC 9(02).
004000         10  PYM-AUTH-AT-DD           PIC 9(02).
004100         10  PYM-AUTH-AT-HH           PIC 9(02).
004200         10  PYM-AUTH-AT-MN           PIC 9(02).
004300         10  PYM-AUTH-AT-SS           PIC 9(02).
004400     05  PYM-EXPIRES-AT-PARTS.
004500         10  PYM-EXP-AT-CCYY          PIC 9(04).
004600         10  PYM-EXP-AT-MM            PIC 9(02).
004700         10  PYM-EXP-AT-DD            PIC 9(02).
004800         10  PYM-EXP-AT-HH            PIC 9(02).
004900         10  PYM-EXP-AT-MN            PIC 9(02).
005000         10  PYM-EXP-AT-SS            PIC 9(02).
005100     05  PYM-CAPTURED-AT-PARTS.
005200         10  PYM-CAP-AT-CCYY          PIC 9(04).
005300         10  PYM-CAP-AT-MM            PIC 9(02).
005400         10  PYM-CAP-AT-DD            PIC 9(02).
005500         10  PYM-CAP-AT-HH            PIC 9(02).
005600         10  PYM-CAP-AT-MN            PIC 9(02).
005700         10  PYM-CAP-AT-SS            PIC 9(02).
005800     05  FILLER                      PIC X(28).
