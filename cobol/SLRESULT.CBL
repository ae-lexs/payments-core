000100*----------------------------------------------------------
000200* SLRESULT.CBL
000300* SELECT clause for the per-request results file, written in
000400* request order.
000500*----------------------------------------------------------
000600* 1998-11-05 RTV  request #CAP-004  original cut.
000700*----------------------------------------------------------
000800     SELECT RESULTS-OUT-FILE
000900            ASSIGN TO "RESULTS-OUT"
001000            ORGANIZATION IS LINE SEQUENTIAL.
