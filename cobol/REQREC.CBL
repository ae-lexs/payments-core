000100*----------------------------------------------------------
000200* REQREC.CBL
000300* Capture request record layout - read from REQUESTS-IN by
000400* capture-settlement-batch and handed down, one at a time, to
000500* capture-payment-engine through its LINKAGE SECTION.
000600*----------------------------------------------------------
000700* 1998-11-04 RTV  request #CAP-004  original cut of layout.
000800*----------------------------------------------------------
000900 01  CAPTURE-REQUEST-RECORD.
001000     05  REQ-PAYMENT-ID              PIC X(32).
001100     05  REQ-IDEMPOTENCY-KEY         PIC X(64).
001200     05  REQ-AMOUNT-CENTS            PIC S9(11).
001300     05  REQ-TIMESTAMP               PIC 9(14).
001400     05  FILLER                      PIC X(09).
001500*----------------------------------------------------------
001600* Alternate numeric view - gives PLDATE a same-shaped window
001700* onto REQ-TIMESTAMP as it has onto the master-record dates,
001800* and gives the validators an unsigned look at the requested
001900* amount for the sign/magnitude test in PLVALID.
002000*----------------------------------------------------------
002100 01  REQ-ALT-NUMERIC-VIEW REDEFINES CAPTURE-REQUEST-RECORD.
002200     05  FILLER                      PIC X(107).
002300     05  REQ-TIMESTAMP-PARTS.
002400         10  REQ-TS-CCYY              PIC 9(04).
002500         10  REQ-TS-MM                PIC 9(02).
002600         10  REQ-TS-DD                PIC 9(02).
002700         10  REQ-TS-HH                PIC 9(02).
002800         10  REQ-TS-MN                PIC 9(02).
002900         10  REQ-TS-SS                PIC 9(02).
003000     05  FILLER                      PIC X(09).
