000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    capture-field-validations.
000300 AUTHOR.        R T VOSS.
000400 INSTALLATION.  DATA PROCESSING DEPT - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/07/1998.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------
000900* CAPTURE-FIELD-VALIDATIONS checks one field at a time on a
001000* capture request before capture-payment-engine does anything
001100* that costs a table lookup.  It does not know what a payment
001200* or a capture is - it only knows PIC X and PIC S9, which is
001300* exactly why the same module can also check a freshly
001400* generated capture id for payment-capture-repository.
001500*----------------------------------------------------------
001600* CHANGE LOG
001700* ----------
001800* 11/07/98  RTV  #CAP-006   Original cut - BADID and BADAMOUNT    CAP006  
001900*                           checks only, for the pilot run.
002000* 03/02/99  RTV  #CAP-014   Added BADKEY (idempotency key trim    CAP014  
002100*                           and charset) after the pilot run
002200*                           turned up client keys padded with
002300*                           trailing blanks from a fixed-width
002400*                           extract upstream.
002500* 09/14/99  RTV  #CAP-024   Y2K READINESS REVIEW - confirmed no   CAP024  
002600*                           2-digit year fields anywhere in this
002700*                           program; no change required.
002800* 07/03/00  MBO  #CAP-031   Confirmed clean on Y2K changeover;    CAP031  
002900*                           closing out the review ticket.
003000* 05/18/04  DWK  #CAP-142   Added the CAPTUREID validation type   CAP142  
003100*                           so the repository module can run a
003200*                           generated capture id through the
003300*                           same hex-digit check a client's
003400*                           payment id gets, instead of trusting
003500*                           its own id generator blindly.
003600* 02/11/09  LJF  #CAP-205   Annual control review - no findings.  CAP205  
003700*----------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS HEX-DIGIT IS "0" THRU "9" "a" THRU "f"
004300     CLASS KEY-CHAR  IS "0" THRU "9" "A" THRU "Z" "a" THRU "z"
004400                         "-" "_" ":" "." "/"
004500     UPSI-0 ON STATUS IS CFV-SW-UPSI-ON
004600            OFF STATUS IS CFV-SW-UPSI-OFF.
004700 
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 
005100     01  CFV-SW-UPSI-ON               PIC X(01).
005200     01  CFV-SW-UPSI-OFF              PIC X(01).
005300 
005400     COPY "wsvalid.cbl".
005500 
005600 LINKAGE SECTION.
005700 
005800     01  CFV-VALIDATION-TYPE          PIC X(10).
005900     01  CFV-PAYMENT-ID               PIC X(32).
006000     01  CFV-PAYMENT-ID-HALVES REDEFINES CFV-PAYMENT-ID.
006100         05  CFV-PAYMENT-ID-FIRST-16  PIC X(16).
006200         05  CFV-PAYMENT-ID-LAST-16   PIC X(16).
006300     01  CFV-IDEMPOTENCY-KEY          PIC X(64).
006400     01  CFV-IDEMPOTENCY-KEY-HALVES REDEFINES CFV-IDEMPOTENCY-KEY.
006500         05  CFV-KEY-FIRST-32         PIC X(32).
006600         05  CFV-KEY-LAST-32          PIC X(32).
006700     01  CFV-AMOUNT-CENTS             PIC S9(11).
006800     01  CFV-CAPTURE-ID               PIC X(32).
006900     01  CFV-RESULT-CODE              PIC X(12).
007000 
007100 PROCEDURE DIVISION USING CFV-VALIDATION-TYPE
007200                           CFV-PAYMENT-ID
007300                           CFV-IDEMPOTENCY-KEY
007400                           CFV-AMOUNT-CENTS
007500                           CFV-CAPTURE-ID
007600                           CFV-RESULT-CODE.
007700 
007800 0000-CFV-MAIN-LINE.
007900 
008000     PERFORM 1000-VALIDATE-ALL-FIELDS THRU
008100             1000-EXIT-VALIDATE-ALL-FIELDS.
008200 
008300     GOBACK.
008400*----------------------------------------------------------
008500 COPY "PLVALID.CBL".
