000100*----------------------------------------------------------
000200* PLSTATE.CBL
000300* Procedure library COPY'd by payment-state-machine into its
000400* PROCEDURE DIVISION.  One CALL, one action per invocation -
000500* PSM-ACTION-CODE picks the paragraph.  The payment record
000600* itself (PAYMREC.CBL) is the last item on the CALL USING list
000700* and is updated in place; the calling program still owns the
000800* record and decides when to write it back to the master file
000900* or the in-memory table.
001000*----------------------------------------------------------
001100* 1998-11-10 RTV  request #CAP-007  original cut - CAPTURE and
001200*                 CANCAPTUR actions only, for the pilot run
001300*                 (payments arrived already AUTHORIZED).
001400* 1999-06-14 RTV  request #CAP-019  added AUTHORIZE and FAIL so
001500*                 the module matches the full state diagram the
001600*                 auditors signed off on, and added the window
001700*                 roll-forward arithmetic in 2011/2012/2013.
001800*----------------------------------------------------------
001900 2000-PROCESS-STATE-ACTION.
002000 
002100     MOVE SPACES TO PSM-RESULT-CODE.
002200     MOVE "N" TO PSM-CAN-CAPTURE-ANSWER.
002300 
002400     IF PSM-ACTION-CODE EQUAL "AUTHORIZE "
002500        PERFORM 2010-AUTHORIZE-PAYMENT.
002600 
002700     IF PSM-ACTION-CODE EQUAL "CAPTURE   "
002800        PERFORM 2020-CAPTURE-PAYMENT.
002900 
003000     IF PSM-ACTION-CODE EQUAL "FAIL      "
003100        PERFORM 2030-FAIL-PAYMENT.
003200 
003300     IF PSM-ACTION-CODE EQUAL "CANCAPTUR "
003400        PERFORM 2040-CHECK-CAN-CAPTURE.
003500 
003600 2000-EXIT-PROCESS-STATE-ACTION.
003700      EXIT.
003800*----------------------------------------------------------
003900 2010-AUTHORIZE-PAYMENT.
004000 
004100     IF NOT PYM-STATE-PENDING
004200        MOVE "BADSTATE    " TO PSM-RESULT-CODE.
004300 
004400     IF PYM-STATE-PENDING
004500        PERFORM 2011-COMPUTE-WINDOW-EXPIRY
004600        MOVE "AUTHORIZED" TO PYM-PAYMENT-STATE
004700        MOVE PSM-NOW TO PYM-AUTHORIZED-AT.
004800 
004900 2010-EXIT-AUTHORIZE-PAYMENT.
005000      EXIT.
005100 
005200 2011-COMPUTE-WINDOW-EXPIRY.
005300 
005400     MOVE PSM-NOW TO WV-WORK-TIMESTAMP.
005500     COMPUTE WV-SECS-IN-DAY =
005600             WV-WORK-HH * 3600 + WV-WORK-MN * 60 + WV-WORK-SS
005700             + PSM-WINDOW-SECONDS.
005800     COMPUTE WV-DAYS-TO-ADD = WV-SECS-IN-DAY / 86400.
005900     COMPUTE WV-SECS-IN-DAY =
006000             WV-SECS-IN-DAY - (WV-DAYS-TO-ADD * 86400).
006100     COMPUTE WV-WORK-HH = WV-SECS-IN-DAY / 3600.
006200     COMPUTE WV-SECS-IN-DAY =
006300             WV-SECS-IN-DAY - (WV-WORK-HH * 3600).
006400     COMPUTE WV-WORK-MN = WV-SECS-IN-DAY / 60.
006500     COMPUTE WV-WORK-SS = WV-SECS-IN-DAY - (WV-WORK-MN * 60).
006600 
006700     MOVE ZERO TO WV-DAY-INDEX.
006800     PERFORM 2012-ADD-ONE-DAY
006900        VARYING WV-DAY-INDEX FROM 1 BY 1
007000        UNTIL WV-DAY-INDEX GREATER THAN WV-DAYS-TO-ADD.
007100 
007200     MOVE WV-WORK-TIMESTAMP TO PYM-CAPTURE-EXPIRES-AT.
007300 
007400 2011-EXIT-COMPUTE-WINDOW-EXPIRY.
007500      EXIT.
007600 
007700 2012-ADD-ONE-DAY.
007800 
007900     ADD 1 TO WV-WORK-DD.
008000     PERFORM 2013-DETERMINE-LEAP-YEAR.
008100     MOVE WV-MONTH-DAYS (WV-WORK-MM) TO WV-MONTH-LEN.
008200 
008300     IF WV-WORK-MM EQUAL 02 AND WV-IS-LEAP-YEAR
008400        ADD 1 TO WV-MONTH-LEN.
008500 
008600     IF WV-WORK-DD GREATER THAN WV-MONTH-LEN
008700        MOVE 1 TO WV-WORK-DD
008800        ADD 1 TO WV-WORK-MM.
008900 
009000     IF WV-WORK-MM GREATER THAN 12
009100        MOVE 1 TO WV-WORK-MM
009200        ADD 1 TO WV-WORK-CCYY.
009300 
009400 2013-DETERMINE-LEAP-YEAR.
009500 
009600     MOVE "N" TO WV-LEAP-SW.
009700     DIVIDE WV-WORK-CCYY BY 4 GIVING WV-DUMMY-QUOTIENT
009800            REMAINDER WV-REM-4.
009900     DIVIDE WV-WORK-CCYY BY 100 GIVING WV-DUMMY-QUOTIENT
010000            REMAINDER WV-REM-100.
010100     DIVIDE WV-WORK-CCYY BY 400 GIVING WV-DUMMY-QUOTIENT
010200            REMAINDER WV-REM-400.
010300 
010400     IF WV-REM-4 EQUAL ZERO AND WV-REM-100 NOT EQUAL ZERO
010500        MOVE "Y" TO WV-LEAP-SW.
010600 
010700     IF WV-REM-400 EQUAL ZERO
010800        MOVE "Y" TO WV-LEAP-SW.
010900*----------------------------------------------------------
011000 2020-CAPTURE-PAYMENT.
011100 
011200     IF NOT PYM-STATE-AUTHORIZED
011300        MOVE "BADSTATE    " TO PSM-RESULT-CODE.
011400 
011500     IF PYM-STATE-AUTHORIZED
011600        MOVE "CAPTURED  " TO PYM-PAYMENT-STATE
011700        MOVE PSM-NOW TO PYM-CAPTURED-AT
011800        MOVE PSM-AMOUNT-CENTS TO PYM-CAPTURED-AMT-CENTS.
011900 
012000 2020-EXIT-CAPTURE-PAYMENT.
012100      EXIT.
012200*----------------------------------------------------------
012300 2030-FAIL-PAYMENT.
012400 
012500     IF NOT PYM-STATE-AUTHORIZED
012600        MOVE "BADSTATE    " TO PSM-RESULT-CODE.
012700 
012800     IF PYM-STATE-AUTHORIZED
012900        MOVE "FAILED    " TO PYM-PAYMENT-STATE.
013000 
013100 2030-EXIT-FAIL-PAYMENT.
013200      EXIT.
013300*----------------------------------------------------------
013400 2040-CHECK-CAN-CAPTURE.
013500 
013600     IF PYM-STATE-AUTHORIZED
013700                 AND PYM-CAPTURE-EXPIRES-AT NOT EQUAL ZERO
013800                 AND PSM-NOW LESS THAN PYM-CAPTURE-EXPIRES-AT
013900        MOVE "Y" TO PSM-CAN-CAPTURE-ANSWER.
014000 
014100 2040-EXIT-CHECK-CAN-CAPTURE.
014200      EXIT.
