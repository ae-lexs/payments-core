000100*----------------------------------------------------------
000200* PLVALID.CBL
000300* Procedure library COPY'd by capture-field-validations into
000400* its PROCEDURE DIVISION.  Pure field checks - no file I-O, no
000500* table lookups.  Working storage (the WV- scratch fields) is
000600* declared in the calling program; LINKAGE fields (CFV-) come
000700* from the calling program's own CALL USING list.
000800*----------------------------------------------------------
000900* 1998-11-07 RTV  request #CAP-006  original cut - BADID and
001000*                 BADAMOUNT only.
001100* 1999-03-02 RTV  request #CAP-014  added BADKEY (idempotency
001200*                 key trim + charset) per the client-misuse
001300*                 defect reported against the pilot run.
001400* 2004-05-18 DWK  request #CAP-142  added the CAPTUREID branch
001500*                 so payment-capture-repository could validate
001600*                 a freshly generated capture id the same way
001700*                 a request's payment id is validated.
001800*----------------------------------------------------------
001900 1000-VALIDATE-ALL-FIELDS.
002000 
002100     MOVE SPACES TO CFV-RESULT-CODE.
002200 
002300     IF CFV-VALIDATION-TYPE EQUAL "CAPTUREID "
002400        PERFORM 1040-VALIDATE-CAPTURE-ID.
002500 
002600     IF CFV-VALIDATION-TYPE NOT EQUAL "CAPTUREID "
002700        PERFORM 1010-VALIDATE-PAYMENT-ID.
002800 
002900     IF CFV-VALIDATION-TYPE NOT EQUAL "CAPTUREID "
003000                 AND CFV-RESULT-CODE EQUAL SPACES
003100        PERFORM 1020-VALIDATE-IDEMPOTENCY-KEY.
003200 
003300     IF CFV-VALIDATION-TYPE NOT EQUAL "CAPTUREID "
003400                 AND CFV-RESULT-CODE EQUAL SPACES
003500        PERFORM 1030-VALIDATE-AMOUNT.
003600 
003700 1000-EXIT-VALIDATE-ALL-FIELDS.
003800      EXIT.
003900*----------------------------------------------------------
004000 1010-VALIDATE-PAYMENT-ID.
004100 
004200     MOVE "Y" TO WV-ID-IS-VALID-SW.
004300     MOVE ZERO TO WV-SUBSCRIPT.
004400     PERFORM 1011-CHECK-PAYMENT-ID-CHAR
004500        VARYING WV-SUBSCRIPT FROM 1 BY 1
004600        UNTIL WV-SUBSCRIPT > 32.
004700 
004800     IF NOT WV-ID-IS-VALID
004900        MOVE "BADID       " TO CFV-RESULT-CODE.
005000 
005100 1010-EXIT-VALIDATE-PAYMENT-ID.
005200      EXIT.
005300 
005400 1011-CHECK-PAYMENT-ID-CHAR.
005500 
005600     MOVE CFV-PAYMENT-ID (WV-SUBSCRIPT:1) TO WV-ONE-CHAR.
005700     IF WV-ONE-CHAR IS NOT HEX-DIGIT
005800        MOVE "N" TO WV-ID-IS-VALID-SW.
005900*----------------------------------------------------------
006000 1020-VALIDATE-IDEMPOTENCY-KEY.
006100 
006200     MOVE ZERO TO WV-FIRST-NONSPACE.
006300     MOVE ZERO TO WV-LAST-NONSPACE.
006400     MOVE ZERO TO WV-SUBSCRIPT.
006500     PERFORM 1021-FIND-KEY-BOUNDS
006600        VARYING WV-SUBSCRIPT FROM 1 BY 1
006700        UNTIL WV-SUBSCRIPT > 64.
006800 
006900     IF WV-FIRST-NONSPACE EQUAL ZERO
007000        MOVE "BADKEY      " TO CFV-RESULT-CODE.
007100 
007200     IF WV-FIRST-NONSPACE NOT EQUAL ZERO
007300        COMPUTE WV-TRIM-LEN =
007400                WV-LAST-NONSPACE - WV-FIRST-NONSPACE + 1
007500        MOVE SPACES TO WV-TRIMMED-KEY
007600        MOVE "Y" TO WV-KEY-IS-VALID-SW
007700        MOVE CFV-IDEMPOTENCY-KEY (WV-FIRST-NONSPACE:WV-TRIM-LEN)
007800             TO WV-TRIMMED-KEY
007900        MOVE ZERO TO WV-SUBSCRIPT
008000        PERFORM 1022-CHECK-KEY-CHAR
008100           VARYING WV-SUBSCRIPT FROM 1 BY 1
008200           UNTIL WV-SUBSCRIPT > WV-TRIM-LEN.
008300 
008400     IF WV-FIRST-NONSPACE NOT EQUAL ZERO AND NOT WV-KEY-IS-VALID
008500        MOVE "BADKEY      " TO CFV-RESULT-CODE.
008600 
008700     IF WV-FIRST-NONSPACE NOT EQUAL ZERO AND WV-KEY-IS-VALID
008800        MOVE WV-TRIMMED-KEY TO CFV-IDEMPOTENCY-KEY.
008900 
009000 1020-EXIT-VALIDATE-IDEMPOTENCY-KEY.
009100      EXIT.
009200 
009300 1021-FIND-KEY-BOUNDS.
009400 
009500     MOVE CFV-IDEMPOTENCY-KEY (WV-SUBSCRIPT:1) TO WV-ONE-CHAR.
009600     IF WV-ONE-CHAR NOT EQUAL SPACE AND WV-FIRST-NONSPACE EQUAL ZERO
009700        MOVE WV-SUBSCRIPT TO WV-FIRST-NONSPACE.
009800 
009900     IF WV-ONE-CHAR NOT EQUAL SPACE
010000        MOVE WV-SUBSCRIPT TO WV-LAST-NONSPACE.
010100 
010200 1022-CHECK-KEY-CHAR.
010300 
010400     MOVE WV-TRIMMED-KEY (WV-SUBSCRIPT:1) TO WV-ONE-CHAR.
010500     IF WV-ONE-CHAR IS NOT KEY-CHAR
010600        MOVE "N" TO WV-KEY-IS-VALID-SW.
010700*----------------------------------------------------------
010800 1030-VALIDATE-AMOUNT.
010900 
011000     IF CFV-AMOUNT-CENTS NOT GREATER THAN ZERO
011100        MOVE "BADAMOUNT   " TO CFV-RESULT-CODE.
011200 
011300 1030-EXIT-VALIDATE-AMOUNT.
011400      EXIT.
011500*----------------------------------------------------------
011600 1040-VALIDATE-CAPTURE-ID.
011700 
011800     MOVE "Y" TO WV-ID-IS-VALID-SW.
011900     MOVE ZERO TO WV-SUBSCRIPT.
012000     PERFORM 1041-CHECK-CAPTURE-ID-CHAR
012100        VARYING WV-SUBSCRIPT FROM 1 BY 1
012200        UNTIL WV-SUBSCRIPT > 32.
012300 
012400     IF NOT WV-ID-IS-VALID
012500        MOVE "BADID       " TO CFV-RESULT-CODE.
012600 
012700 1040-EXIT-VALIDATE-CAPTURE-ID.
012800      EXIT.
012900 
013000 1041-CHECK-CAPTURE-ID-CHAR.
013100 
013200     MOVE CFV-CAPTURE-ID (WV-SUBSCRIPT:1) TO WV-ONE-CHAR.
013300     IF WV-ONE-CHAR IS NOT HEX-DIGIT
013400        MOVE "N" TO WV-ID-IS-VALID-SW.
