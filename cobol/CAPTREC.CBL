000100*----------------------------------------------------------
000200* CAPTREC.CBL
000300* Capture record layout - written to CAPTURES-OUT, and kept
000400* resident in WT-CAPTURE-TABLE (see wstables.cbl) for the life
000500* of the run so idempotent replays can be answered from memory.
000600*----------------------------------------------------------
000700* 1998-11-05 RTV  request #CAP-004  original cut of layout.
000800*----------------------------------------------------------
000900 01  CAPTURE-RECORD.
001000     05  CAP-CAPTURE-ID              PIC X(32).
001100     05  CAP-PAYMENT-ID               PIC X(32).
001200     05  CAP-IDEMPOTENCY-KEY          PIC X(64).
001300     05  CAP-AMOUNT-CENTS             PIC S9(11).
001400     05  CAP-CREATED-AT               PIC 9(14).
001500     05  FILLER                       PIC X(11).
001600*----------------------------------------------------------
001700* Alternate view - lets PL-LOOK-FOR-CAPTURE-RECORD compare the
001800* payment-id/idempotency-key pair as one combined alphanumeric
001900* key in a single relational test instead of two.
002000*----------------------------------------------------------
002100 01  CAP-ALT-KEY-VIEW REDEFINES CAPTURE-RECORD.
002200     05  FILLER                       PIC X(32).
002300     05  CAP-COMBINED-KEY              PIC X(96).
002400     05  FILLER                       PIC X(36).
