000100*----------------------------------------------------------
000200* SLCAPT.CBL
000300* SELECT clause for the captures-out file, written in the
000400* order captures are posted.
000500*----------------------------------------------------------
000600* 1998-11-05 RTV  request #CAP-004  original cut.
000700*----------------------------------------------------------
000800     SELECT CAPTURES-OUT-FILE
000900            ASSIGN TO "CAPTURES-OUT"
001000            ORGANIZATION IS LINE SEQUENTIAL.
