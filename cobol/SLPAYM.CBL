000100*----------------------------------------------------------
000200* SLPAYM.CBL
000300* SELECT clauses for the payment master - in (sorted ascending
000400* by PAYMENT-ID, per the control group's master-file standard)
000500* and the rewritten master produced at end of run.
000600*----------------------------------------------------------
000700* 1998-11-04 RTV  request #CAP-004  original cut.
000800*----------------------------------------------------------
000900     SELECT PAYMENTS-IN-FILE
001000            ASSIGN TO "PAYMENTS-IN"
001100            ORGANIZATION IS LINE SEQUENTIAL.
001200 
001300     SELECT PAYMENTS-OUT-FILE
001400            ASSIGN TO "PAYMENTS-OUT"
001500            ORGANIZATION IS LINE SEQUENTIAL.
