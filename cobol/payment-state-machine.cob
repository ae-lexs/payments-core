000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    payment-state-machine.
000300 AUTHOR.        R T VOSS.
000400 INSTALLATION.  DATA PROCESSING DEPT - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/10/1998.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------
000900* PAYMENT-STATE-MACHINE is the one place that is allowed to
001000* change PYM-PAYMENT-STATE on a payment master record.  Every
001100* other program that touches a payment record - the engine,
001200* the repository, the report - treats the state field as
001300* read-only and calls in here when a transition is wanted.
001400* This keeps the state diagram the auditors signed off on
001500* (PENDING -> AUTHORIZED -> CAPTURED/FAILED) in one place.
001600*----------------------------------------------------------
001700* CHANGE LOG
001800* ----------
001900* 11/10/98  RTV  #CAP-007   Original cut - CAPTURE and            CAP007  
002000*                           CANCAPTUR actions only.  Payments
002100*                           arrived already AUTHORIZED on the
002200*                           pilot feed so AUTHORIZE was not
002300*                           needed yet.
002400* 06/14/99  RTV  #CAP-019   Added AUTHORIZE and FAIL to match     CAP019  
002500*                           the full state diagram, and the
002600*                           window roll-forward arithmetic that
002700*                           AUTHORIZE needs.
002800* 09/14/99  RTV  #CAP-024   Y2K READINESS REVIEW - the leap-year  CAP024  
002900*                           test in 2013 already uses the full
003000*                           4-digit WV-WORK-CCYY, confirmed it
003100*                           rolls 1999 into 2000 correctly on
003200*                           the test deck.  No change required.
003300* 03/09/01  LJF  #CAP-055   Corrected 2013-DETERMINE-LEAP-YEAR -  CAP055  
003400*                           a century year divisible by 400 was
003500*                           being marked a non-leap year; added
003600*                           the WV-REM-400 override.
003700*----------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS PSM-SW-UPSI-ON
004300            OFF STATUS IS PSM-SW-UPSI-OFF.
004400 
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 
004800     01  PSM-SW-UPSI-ON                PIC X(01).
004900     01  PSM-SW-UPSI-OFF               PIC X(01).
005000 
005100     COPY "wsstate.cbl".
005200 
005300 LINKAGE SECTION.
005400 
005500     COPY "PAYMREC.CBL".
005600 
005700     01  PSM-ACTION-CODE               PIC X(10).
005800     01  PSM-NOW                       PIC 9(14).
005900     01  PSM-WINDOW-SECONDS            PIC S9(08) COMP.
006000     01  PSM-AMOUNT-CENTS              PIC S9(11).
006100     01  PSM-RESULT-CODE               PIC X(12).
006200     01  PSM-CAN-CAPTURE-ANSWER        PIC X(01).
006300 
006400 PROCEDURE DIVISION USING PAYMENT-MASTER-RECORD
006500                           PSM-ACTION-CODE
006600                           PSM-NOW
006700                           PSM-WINDOW-SECONDS
006800                           PSM-AMOUNT-CENTS
006900                           PSM-RESULT-CODE
007000                           PSM-CAN-CAPTURE-ANSWER.
007100 
007200 0000-PSM-MAIN-LINE.
007300 
007400     PERFORM 2000-PROCESS-STATE-ACTION THRU
007500             2000-EXIT-PROCESS-STATE-ACTION.
007600 
007700     GOBACK.
007800*----------------------------------------------------------
007900 COPY "PLSTATE.CBL".
