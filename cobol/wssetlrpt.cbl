000100*----------------------------------------------------------
000200* wssetlrpt.cbl
000300* Print-line layouts and page-control switches for
000400* PLSETLRPT.CBL, COPY'd into settlement-report's WORKING-
000500* STORAGE.  Line widths match FDRPT.CBL's 132-byte stock.
000600*----------------------------------------------------------
000700* 1998-11-09 RTV  request #CAP-005  original cut - totals
000800*                 block only, no detail-line echo.
000900* 1999-04-22 RTV  request #CAP-016  added RPT-HEADING-1/-2 and
001000*                 RPT-DETAIL-1 so a run could be audited line
001100*                 by line against RESULTS-OUT when a client
001200*                 disputed a capture.
001300*----------------------------------------------------------
001400 01  RPT-TITLE-LINE.
001500     05  FILLER                      PIC X(27) VALUE SPACES.
001600     05  FILLER                      PIC X(26)
001700             VALUE "CAPTURE SETTLEMENT REPORT".
001800     05  FILLER                      PIC X(10) VALUE SPACES.
001900     05  FILLER                      PIC X(06) VALUE "PAGE: ".
002000     05  RPT-PAGE-NUMBER             PIC ZZZ9.
002100     05  FILLER                      PIC X(59) VALUE SPACES.
002200 
002300 01  RPT-RUNTIME-LINE.
002400     05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
002500     05  RPT-RUN-DATE                PIC X(10).
002600     05  FILLER                      PIC X(05) VALUE SPACES.
002700     05  FILLER                      PIC X(10) VALUE "RUN TIME: ".
002800     05  RPT-RUN-TIME                PIC X(08).
002900     05  FILLER                      PIC X(89) VALUE SPACES.
003000 
003100 01  RPT-HEADING-1.
003200     05  FILLER                      PIC X(34) VALUE "PAYMENT ID".
003300     05  FILLER                      PIC X(04) VALUE SPACES.
003400     05  FILLER                      PIC X(12) VALUE "STATUS".
003500     05  FILLER                      PIC X(03) VALUE SPACES.
003600     05  FILLER                      PIC X(15) VALUE "AMOUNT".
003700     05  FILLER                      PIC X(64) VALUE SPACES.
003800 
003900 01  RPT-HEADING-2.
004000     05  FILLER                      PIC X(34) VALUE ALL "-".
004100     05  FILLER                      PIC X(04) VALUE SPACES.
004200     05  FILLER                      PIC X(12) VALUE ALL "-".
004300     05  FILLER                      PIC X(03) VALUE SPACES.
004400     05  FILLER                      PIC X(15) VALUE ALL "-".
004500     05  FILLER                      PIC X(64) VALUE SPACES.
004600 
004700 01  RPT-DETAIL-1.
004800     05  D-RES-PAYMENT-ID            PIC X(32).
004900     05  FILLER                      PIC X(02) VALUE SPACES.
005000     05  D-RES-STATUS                PIC X(12).
005100     05  FILLER                      PIC X(03) VALUE SPACES.
005200     05  D-RES-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
005300     05  FILLER                      PIC X(68) VALUE SPACES.
005400*    flat view - lets 5010 blank the whole line with one MOVE
005500*    SPACES instead of clearing each field by hand.
005600 01  RPT-DETAIL-1-FLAT REDEFINES RPT-DETAIL-1 PIC X(132).
005700 
005800 01  RPT-TOTAL-LINE.
005900     05  D-TOTAL-LABEL               PIC X(24).
006000     05  FILLER                      PIC X(02) VALUE SPACES.
006100     05  D-TOTAL-VALUE               PIC ZZZ,ZZ9.
006200     05  FILLER                      PIC X(99) VALUE SPACES.
006300 01  RPT-TOTAL-LINE-FLAT REDEFINES RPT-TOTAL-LINE PIC X(132).
006400 
006500 01  RPT-GRAND-AMOUNT-LINE.
006600     05  D-GRAND-LABEL               PIC X(24)
006700             VALUE "TOTAL CAPTURED AMOUNT".
006800     05  FILLER                      PIC X(02) VALUE SPACES.
006900     05  D-GRAND-AMOUNT              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
007000     05  FILLER                      PIC X(88) VALUE SPACES.
007100 
007200 77  WV-RPT-DOLLARS                  PIC S9(9)V99.
007300 
007400 01  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
007500     88  RPT-PAGE-FULL                    VALUE 56 THROUGH 99.
