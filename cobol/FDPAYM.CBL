000100*----------------------------------------------------------
000200* FDPAYM.CBL
000300* FD entries for the payment master, in and out.  Both share
000400* the PAYMREC.CBL layout; COPY REPLACING gives each FD its own
000500* record name and field prefix so the two can be open at once
000600* without a data-name clash.
000700*----------------------------------------------------------
000800* 1998-11-04 RTV  request #CAP-004  original cut.
000900*----------------------------------------------------------
001000 FD  PAYMENTS-IN-FILE
001100     LABEL RECORDS ARE STANDARD.
001200     COPY "PAYMREC.CBL"
001300         REPLACING ==PAYMENT-MASTER-RECORD== BY ==PAYMENTS-IN-RECORD==
001400                   ==PYM-ALT-DATE-VIEW==      BY ==PYI-ALT-DATE-VIEW==
001500                   ==PYM-==                   BY ==PYI-==.
001600 
001700 FD  PAYMENTS-OUT-FILE
001800     LABEL RECORDS ARE STANDARD.
001900     COPY "PAYMREC.CBL"
002000         REPLACING ==PAYMENT-MASTER-RECORD== BY ==PAYMENTS-OUT-RECORD==
002100                   ==PYM-ALT-DATE-VIEW==      BY ==PYO-ALT-DATE-VIEW==
002200                   ==PYM-==                   BY ==PYO-==.
